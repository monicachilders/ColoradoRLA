000100*  -------------------------------------------------------------------
000110*      FDMANF.CBL
000120*      Record layout for the county ballot-manifest extract.  One
000130*      record per scanned batch; SEQUENCE-START/SEQUENCE-END is the
000140*      range of county-wide ballot numbers the batch covers.  This
000150*      file is read whole into a table and searched, never indexed
000160*      (see PL-LOOK-FOR-MANIFEST-RECORD.CBL) -- the county keeps the
000170*      manifest in the audit database, this is just the extract.
000180*  -------------------------------------------------------------------
000190*   2018-02-06 RVS  Original layout, matches county upload format
000200*   2020-11-10 JKM  Widened BMR-STORAGE-LOCATION to 40 (RLA-204, some
000210*                   counties describe bins with a full aisle/shelf
000220*                   string and 24 was truncating on the audit sheet)
000230*  -------------------------------------------------------------------
000240    FD  BALLOT-MANIFEST-IN
000250        LABEL RECORDS ARE STANDARD.
000260
000270    01  BALLOT-MANIFEST-RECORD.
000280        05  BMR-COUNTY-ID             PIC S9(9).
000290        05  BMR-SCANNER-ID            PIC S9(9).
000300        05  BMR-BATCH-ID              PIC X(20).
000310        05  BMR-BATCH-SIZE            PIC S9(9).
000320        05  BMR-STORAGE-LOCATION      PIC X(40).
000330        05  BMR-SEQUENCE-START        PIC S9(9).
000340        05  BMR-SEQUENCE-END          PIC S9(9).
000350        05  FILLER                    PIC X(09).
