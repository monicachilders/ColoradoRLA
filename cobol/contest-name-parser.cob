000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. contest-name-parser.
000120 AUTHOR. R VASQUEZ.
000130 INSTALLATION. COUNTY ELECTIONS DIVISION - BATCH SYSTEMS.
000140 DATE-WRITTEN. 06/12/1985.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - COUNTY PUBLIC RECORD.
000170*  -------------------------------------------------------------------
000180*     RLA AUDIT SYSTEM - CONTEST NAME PARSER / DUPLICATE DETECTOR
000190*     ------------------------------------------------------------
000200*     Reads the county-submitted contest-names upload (COUNTY NAME,
000210*     CONTEST NAME, one pair per line, header line skipped) and
000220*     builds, per county, the distinct count of contest names and
000230*     the list of names submitted more than once for that county.
000240*     A malformed row (either column blank) halts the whole run --
000250*     this file is a legal submission, not a best-effort extract.
000260*  -------------------------------------------------------------------
000270*     CHANGE LOG
000280*  -------------------------------------------------------------------
000290*  06/12/85 RVS  0103  ORIGINAL PROGRAM.  The old deductibles-report
000300*                      SORT/control-break -- WORK-FILE1/SORT-FILE/
000310*                      WORK-FILE2 three-pass shape.
000320*  02/06/18 RVS  0118  CONVERTED for the RLA audit system -- county/
000330*                      contest-name columns in place of the old
000340*                      vendor/deduction columns; report and SORT
000350*                      keys otherwise unchanged.
000360*  02/09/18 RVS  0118  Added PARSE-ERRORS-OUT -- board wants the bad
000370*                      line number, not just a console message.
000380*  03/01/18 JKM  0124  Duplicate flag was re-firing on every repeat
000390*                      of a 3+-times contest name; added WS-PREV-WAS-
000400*                      DUPLICATE switch so each name is only listed
000410*                      once per county.
000420*  05/22/18 JKM  0131  Grand total line was counting duplicate rows
000430*                      into the total -- total now carries forward
000440*                      WS-COUNTY-DISTINCT-COUNT only.
000450*  11/14/18 RVS  0142  County names over 60 characters were wrapping
000460*                      the UNSTRING -- widened WS-COUNTY-NAME-RAW to
000470*                      match FDCNAME.CBL (no change needed, field was
000480*                      already X(60); logged per audit request).
000490*  09/30/99 JKM  0190  Y2K READINESS SWEEP -- no date fields read,
000500*                      stored or printed by this program; no changes
000510*                      required.  Logged per shop Y2K closeout policy.
000520*  04/03/20 JKM  0201  Blank-row check was tripping on a trailing
000530*                      CRLF some counties leave on the last detail
000540*                      line; CSV-DATA-RECORD-RAW = SPACES test now
000550*                      runs before the UNSTRING, not after.
000560*  07/19/21 RVS  0219  Added WS-DUPLICATE-TABLE-RAW bulk clear before
000570*                      each county so a prior county's leftover names
000580*                      could not bleed into the next one's report.
000590*  03/14/23 JKM  0247  A county-only row (no comma at all) left
000600*                      WS-CONTEST-NAME-RAW holding the prior row's
000610*                      contest name, and the blank-column check let
000620*                      it through as if it were clean; both receiving
000630*                      fields are now cleared ahead of every UNSTRING.
000640*  -------------------------------------------------------------------
000650 ENVIRONMENT DIVISION.
000660     CONFIGURATION SECTION.
000670     SPECIAL-NAMES.
000680         C01 IS TOP-OF-FORM
000690         CLASS CONTEST-ALPHA-CHARACTERS IS "A" THRU "Z"
000700         UPSI-0 IS WS-RERUN-SWITCH.
000710     INPUT-OUTPUT SECTION.
000720     FILE-CONTROL.
000730
000740*        County upload -- variable-length text the county elections
000750*        office FTPs in ahead of the night run; LINE SEQUENTIAL so a
000760*        short last line does not need to be padded by the county's
000770*        own export tool.
000780         SELECT CONTEST-NAMES-IN
000790                ASSIGN TO "CNAMESIN"
000800                ORGANIZATION IS LINE SEQUENTIAL
000810                FILE STATUS IS FS-CONTEST-NAMES-IN.
000820
000830*        Pass-1 output, fixed-length SEQUENTIAL so it lines up with
000840*        SORT-FILE and WORK-FILE2 byte for byte.
000850         SELECT WORK-FILE1
000860                ASSIGN TO "CNWORK1"
000870                ORGANIZATION IS SEQUENTIAL
000880                FILE STATUS IS FS-WORK-FILE1.
000890
000900*        No FILE STATUS clause on a sort work file -- SORT manages
000910*        this one itself, the program never OPENs, READs or WRITEs it
000920*        directly.
000930         SELECT SORT-FILE
000940                ASSIGN TO "CNSORT".
000950
000960         SELECT WORK-FILE2
000970                ASSIGN TO "CNWORK2"
000980                ORGANIZATION IS SEQUENTIAL
000990                FILE STATUS IS FS-WORK-FILE2.
001000
001010*        Printable report, LINE SEQUENTIAL so the county's print
001020*        queue can pick it straight up without a record-length
001030*        conversion step.
001040         SELECT CONTEST-REPORT-OUT
001050                ASSIGN TO "CRPTOUT"
001060                ORGANIZATION IS LINE SEQUENTIAL.
001070
001080*        Added by the 02/09/18 change -- one fixed-length record per
001090*        rejected upload line.
001100         SELECT PARSE-ERRORS-OUT
001110                ASSIGN TO "PERROUT"
001120                ORGANIZATION IS SEQUENTIAL
001130                FILE STATUS IS FS-PARSE-ERRORS-OUT.
001140
001150 DATA DIVISION.
001160     FILE SECTION.
001170
001180*    Raw county-upload line -- one header line followed by detail
001190*    rows of "COUNTY NAME,CONTEST NAME"; 181 bytes matches the widest
001200*    line FDCNAME.CBL has ever carried from a county export.
001210     FD  CONTEST-NAMES-IN
001220         LABEL RECORDS ARE OMITTED.
001230     01  CSV-DATA-RECORD                PIC X(181).
001240     01  CSV-DATA-RECORD-RAW REDEFINES CSV-DATA-RECORD
001250                                         PIC X(181).
001260
001270*    Unsorted pass-1 output -- one record per validated detail row,
001280*    written before a sort key is even known.  FILLER pads the record
001290*    to 194 bytes so the SD below and WORK-FILE2 further down line up
001300*    byte for byte with this one.
001310     FD  WORK-FILE1
001320         LABEL RECORDS ARE STANDARD.
001330     01  WORK-RECORD-1.
001340         05  WK1-COUNTY-NAME             PIC X(60).
001350         05  WK1-CONTEST-NAME            PIC X(120).
001360         05  WK1-LINE-NUMBER             PIC S9(9).
001370         05  FILLER                      PIC X(05).
001380     01  WORK-RECORD-1-RAW REDEFINES WORK-RECORD-1
001390                                         PIC X(194).
001400
001410*    SORT's own record -- same layout as WORK-RECORD-1/2, a separate
001420*    01 because the SD phrase wants its own name, not a reuse of an FD
001430*    record.
001440     SD  SORT-FILE.
001450     01  SORT-RECORD.
001460         05  SRT-COUNTY-NAME             PIC X(60).
001470         05  SRT-CONTEST-NAME            PIC X(120).
001480         05  SRT-LINE-NUMBER             PIC S9(9).
001490         05  FILLER                      PIC X(05).
001500
001510*    SORT's GIVING target -- county/contest-name major order, read
001520*    straight through once by PRINT-CONTEST-REPORT's control break.
001530     FD  WORK-FILE2
001540         LABEL RECORDS ARE STANDARD.
001550     01  WORK-RECORD-2.
001560         05  WK2-COUNTY-NAME             PIC X(60).
001570         05  WK2-CONTEST-NAME            PIC X(120).
001580         05  WK2-LINE-NUMBER             PIC S9(9).
001590         05  FILLER                      PIC X(05).
001600     01  WORK-RECORD-2-RAW REDEFINES WORK-RECORD-2
001610                                         PIC X(194).
001620
001630*    Printable report -- 160-byte line is wide enough for the
001640*    duplicate-contest-name column (see DETAIL-COUNTY-LINE below)
001650*    without truncating a long contest name.
001660     FD  CONTEST-REPORT-OUT
001670         LABEL RECORDS ARE OMITTED.
001680     01  REPORT-LINE                    PIC X(160).
001690
001700*    One record per rejected row -- the board asked for this file by
001710*    name in the 02/09/18 change log entry so a failed submission
001720*    carries a line number back to the county, not just a console
001730*    message that scrolls off before anyone reads it.
001740     FD  PARSE-ERRORS-OUT
001750         LABEL RECORDS ARE STANDARD.
001760     01  PARSE-ERROR-RECORD.
001770         05  PE-ERROR-MESSAGE            PIC X(200).
001780         05  PE-ERROR-LINE               PIC S9(9).
001790         05  FILLER                      PIC X(05).
001800
001810     WORKING-STORAGE SECTION.
001820
001830*    File status codes, one per SELECT that carries the clause -- not
001840*    tested by name anywhere in this program, but kept declared per
001850*    shop convention so a DISPLAY of any one of them is a one-line
001860*    change if a future abend needs tracing back to a specific OPEN.
001870     01  FS-CONTEST-NAMES-IN             PIC XX.
001880     01  FS-WORK-FILE1                   PIC XX.
001890     01  FS-WORK-FILE2                   PIC XX.
001900     01  FS-PARSE-ERRORS-OUT             PIC XX.
001910
001920*    Page banner -- PAGE-NUMBER is the only live field, every other
001930*    piece of this line is FILLER carrying constant text.
001940     01  TITLE-LINE.
001950         05  FILLER                      PIC X(20) VALUE SPACES.
001960         05  FILLER                      PIC X(30)
001970                      VALUE "COUNTY CONTEST NAME REPORT".
001980         05  FILLER                      PIC X(05) VALUE "PAGE:".
001990         05  PAGE-NUMBER                 PIC 9(04).
002000         05  FILLER                      PIC X(05) VALUE SPACES.
002010
002020*    Column headings, written once per page by PRINT-HEADINGS -- the
002030*    120-byte duplicate-names column lines up under D-DUPLICATE-NAME
002040*    below.
002050     01  HEADING-LINE.
002060         05  FILLER                      PIC X(30)
002070                      VALUE "COUNTY NAME".
002080         05  FILLER                      PIC X(10)
002090                      VALUE "CONTESTS".
002100         05  FILLER                      PIC X(120)
002110                      VALUE "DUPLICATE CONTEST NAMES".
002120
002130*    One 01 serves both the county detail line (county name and
002140*    distinct count filled in, D-DUPLICATE-NAME left blank) and each
002150*    duplicate-name line (D-DUPLICATE-NAME filled in, the other two
002160*    fields left blank) -- PRINT-ONE-COUNTY and PRINT-DUPLICATE-NAME
002170*    each fill only the part that applies.
002180     01  DETAIL-COUNTY-LINE.
002190         05  D-COUNTY-NAME               PIC X(30).
002200         05  D-CONTEST-COUNT             PIC ZZZZZZZZ9.
002210         05  FILLER                      PIC X(01) VALUE SPACES.
002220         05  D-DUPLICATE-NAME            PIC X(120).
002230
002240*    Grand-total line at the foot of the report -- same shape as the
002250*    old deductibles report's control-break total line, narrower by
002260*    one column since this report carries no dollar amount.
002270     01  CONTROL-BREAK-LINE.
002280         05  D-DESCRIPTION               PIC X(30).
002290         05  D-TOTAL                     PIC ZZZZZZZZ9.
002300         05  FILLER                      PIC X(01) VALUE SPACES.
002310
002320*    100 slots is more duplicate names than any one county has ever
002330*    submitted for a single contest in a board-certified run -- the
002340*    REDEFINES gives START-NEW-COUNTY a single bulk MOVE SPACES
002350*    instead of a 100-cycle clearing loop at every county break.
002360     01  WS-DUPLICATE-TABLE.
002370         05  WS-DUP-NAME OCCURS 100 TIMES
002380                                         PIC X(120).
002390     01  WS-DUPLICATE-TABLE-RAW REDEFINES WS-DUPLICATE-TABLE
002400                                         PIC X(12000).
002410
002420     01  W-END-OF-CSV                    PIC X.
002430         88  END-OF-CSV                  VALUE "Y".
002440
002450     01  W-END-OF-WORK2                  PIC X.
002460         88  END-OF-WORK2                VALUE "Y".
002470
002480*    Set the instant a row fails validation -- once raised, it is
002490*    never cleared again this run; there is no partial-success mode
002500*    for a malformed contest-names submission.
002510     01  W-ABORT-PARSING                 PIC X.
002520         88  ABORT-PARSING                VALUE "Y".
002530
002540     01  W-FIRST-COUNTY-LINE             PIC X.
002550         88  FIRST-COUNTY-LINE           VALUE "Y".
002560
002570*    See the 03/01/18 change log entry -- without this switch a
002580*    contest name repeated three or more times in a row would have
002590*    been logged as a duplicate on every repeat past the first.
002600     01  W-PREV-WAS-DUPLICATE            PIC X.
002610         88  PREV-WAS-DUPLICATE          VALUE "Y".
002620
002630*    55-line page, same break point the shop has used on green-bar
002640*    stock since the old deductibles report.
002650     01  W-PRINTED-LINES                 PIC 99 COMP.
002660         88  PAGE-FULL                   VALUE 55 THROUGH 99.
002670
002680     01  WS-LINE-NUMBER                  PIC S9(9) COMP.
002690*    Two small scratch fields pulled out to the 77-level, the shop's
002700*    own habit for a throwaway loop subscript and a per-county counter
002710*    that never needs a group or a REDEFINES hung off it.
002720     77  WS-DUP-COUNT                    PIC S9(4) COMP.
002730     77  WS-DI                           PIC S9(4) COMP.
002740     01  WS-COUNTY-DISTINCT-COUNT        PIC S9(9) COMP.
002750     01  WS-GRAND-TOTAL-DISTINCT         PIC S9(9) COMP.
002760
002770*    Control-break memory for PRINT-CONTEST-REPORT -- compared against
002780*    each WORK-FILE2 record to detect a county change or a repeated
002790*    contest name.
002800     01  WS-PREV-COUNTY-NAME             PIC X(60).
002810     01  WS-PREV-CONTEST-NAME            PIC X(120).
002820
002830*    UNSTRING's receiving fields for the raw CSV line -- see the
002840*    VALIDATE-AND-WRITE-CSV-ROW comment below on why these are
002850*    cleared before every UNSTRING, not just declared once at the
002860*    top of the run.
002870     01  WS-COUNTY-NAME-RAW              PIC X(60).
002880     01  WS-CONTEST-NAME-RAW             PIC X(120).
002890*  -------------------------------------------------------------------
002900
002910 PROCEDURE DIVISION.
002920
002930*    Three switches and two accumulators, all reset here before the
002940*    first READ -- the old deductibles run reset the same five fields
002950*    in the same order, only the names have changed.
002960     MOVE "N" TO W-END-OF-CSV.
002970     MOVE "N" TO W-END-OF-WORK2.
002980     MOVE "N" TO W-ABORT-PARSING.
002990     MOVE ZERO TO PAGE-NUMBER.
003000     MOVE ZERO TO WS-GRAND-TOTAL-DISTINCT.
003010     MOVE ZERO TO W-PRINTED-LINES.
003020
003030*    Pass 1 builds WORK-FILE1 one validated row at a time, trapping
003040*    every malformed line along the way; pass 2 (the SORT) and pass 3
003050*    (the report) never run at all if pass 1 set ABORT-PARSING --
003060*    there is no point sorting a submission this program has already
003070*    rejected.
003080     PERFORM BUILD-WORK-FILE1 THRU BUILD-WORK-FILE1-EXIT.
003090
003100     IF NOT ABORT-PARSING
003110*       Sorted county-major, contest-minor so PRINT-CONTEST-REPORT's
003120*       control break can tell "new county" from "repeat contest name"
003130*       with a simple NOT EQUAL test -- no table lookup required here.
003140        SORT SORT-FILE
003150             ON ASCENDING KEY SRT-COUNTY-NAME SRT-CONTEST-NAME
003160             USING WORK-FILE1
003170             GIVING WORK-FILE2
003180
003190        PERFORM PRINT-CONTEST-REPORT
003200     END-IF.
003210
003220*    PARSE-ERRORS-OUT stays open across both an aborted run and a
003230*    clean one, so it always gets closed here regardless of which
003240*    branch above fired.
003250     CLOSE PARSE-ERRORS-OUT.
003260
003270     EXIT PROGRAM.
003280
003290     STOP RUN.
003300*  -------------------------------------------------------------------
003310
003320 BUILD-WORK-FILE1.
003330
003340     OPEN INPUT CONTEST-NAMES-IN.
003350     OPEN OUTPUT WORK-FILE1.
003360     OPEN OUTPUT PARSE-ERRORS-OUT.
003370
003380     MOVE ZERO TO WS-LINE-NUMBER.
003390
003400*    Two READs before the loop starts: the first one is the header
003410*    line the county upload always carries (COUNTY NAME, CONTEST NAME
003420*    column titles) and is thrown away unread; the second is the
003430*    first real detail row, already in CSV-DATA-RECORD by the time
003440*    VALIDATE-AND-WRITE-CSV-ROW gets PERFORMed below.
003450     PERFORM READ-CSV-NEXT-RECORD.
003460     IF NOT END-OF-CSV
003470        PERFORM READ-CSV-NEXT-RECORD
003480     END-IF.
003490
003500     PERFORM VALIDATE-AND-WRITE-CSV-ROW
003510                  THRU VALIDATE-AND-WRITE-CSV-ROW-EXIT
003520                  UNTIL END-OF-CSV
003530                     OR ABORT-PARSING.
003540
003550     CLOSE CONTEST-NAMES-IN.
003560     CLOSE WORK-FILE1.
003570
003580 BUILD-WORK-FILE1-EXIT.
003590     EXIT.
003600*  -------------------------------------------------------------------
003610
003620 READ-CSV-NEXT-RECORD.
003630
003640*    WS-LINE-NUMBER is the number PARSE-ERRORS-OUT reports back to the
003650*    county when a row fails -- it counts detail lines only, the
003660*    header line READ once in BUILD-WORK-FILE1 is never counted.
003670     READ CONTEST-NAMES-IN
003680          AT END MOVE "Y" TO W-END-OF-CSV.
003690
003700     IF NOT END-OF-CSV
003710        ADD 1 TO WS-LINE-NUMBER
003720     END-IF.
003730*  -------------------------------------------------------------------
003740
003750 VALIDATE-AND-WRITE-CSV-ROW.
003760
003770*    A wholly blank line is most often a trailing CRLF the county's
003780*    spreadsheet export left on the file -- test it ahead of the
003790*    UNSTRING below so it reports as "could not parse" rather than
003800*    tripping the more specific malformed-record message further down.
003810     IF CSV-DATA-RECORD-RAW EQUAL SPACES
003820        MOVE "Could not parse contests file" TO PE-ERROR-MESSAGE
003830        MOVE WS-LINE-NUMBER TO PE-ERROR-LINE
003840        WRITE PARSE-ERROR-RECORD
003850        MOVE "Y" TO W-ABORT-PARSING
003860        GO TO VALIDATE-AND-WRITE-CSV-ROW-EXIT
003870     END-IF.
003880
003890*    UNSTRING leaves a receiving field untouched -- not spaces -- when
003900*    the row supplies no delimited piece for it (no comma at all in
003910*    the line).  Clear both fields first or a county-only row would
003920*    inherit the prior record's contest name and slide right past the
003930*    blank check below.
003940     MOVE SPACES TO WS-COUNTY-NAME-RAW WS-CONTEST-NAME-RAW.
003950
003960     UNSTRING CSV-DATA-RECORD DELIMITED BY ","
003970             INTO WS-COUNTY-NAME-RAW WS-CONTEST-NAME-RAW.
003980
003990*    Either column blank fails the whole submission -- jump straight
004000*    past the WORK-FILE1 write, the row is not usable.
004010     IF WS-COUNTY-NAME-RAW EQUAL SPACES
004020        OR WS-CONTEST-NAME-RAW EQUAL SPACES
004030        STRING "malformed record: (" DELIMITED BY SIZE
004040               CSV-DATA-RECORD DELIMITED BY SIZE
004050               ")" DELIMITED BY SIZE
004060               INTO PE-ERROR-MESSAGE
004070        MOVE WS-LINE-NUMBER TO PE-ERROR-LINE
004080        WRITE PARSE-ERROR-RECORD
004090        MOVE "Y" TO W-ABORT-PARSING
004100        GO TO VALIDATE-AND-WRITE-CSV-ROW-EXIT
004110     END-IF.
004120
004130*    A clean row falls through to here -- written as-is, duplicate
004140*    detection is entirely PRINT-CONTEST-REPORT's job once the file is
004150*    sorted county/contest major; this pass only ever writes, it never
004160*    compares one row to another.
004170     MOVE WS-COUNTY-NAME-RAW  TO WK1-COUNTY-NAME.
004180     MOVE WS-CONTEST-NAME-RAW TO WK1-CONTEST-NAME.
004190     MOVE WS-LINE-NUMBER      TO WK1-LINE-NUMBER.
004200     WRITE WORK-RECORD-1.
004210     PERFORM READ-CSV-NEXT-RECORD.
004220
004230 VALIDATE-AND-WRITE-CSV-ROW-EXIT.
004240     EXIT.
004250*  -------------------------------------------------------------------
004260
004270 PRINT-CONTEST-REPORT.
004280
004290     OPEN INPUT WORK-FILE2.
004300     OPEN OUTPUT CONTEST-REPORT-OUT.
004310
004320*    WS-PREV-COUNTY-NAME/WS-PREV-CONTEST-NAME are the control-break
004330*    memory -- compared against every incoming WORK-FILE2 record to
004340*    tell a new county from a repeat contest name.  W-FIRST-COUNTY-LINE
004350*    exists only so the very first record does not trip PRINT-ONE-COUNTY
004360*    for a county that has not been accumulated into yet.
004370     MOVE SPACES TO WS-PREV-COUNTY-NAME.
004380     MOVE SPACES TO WS-PREV-CONTEST-NAME.
004390     MOVE "Y" TO W-FIRST-COUNTY-LINE.
004400
004410     PERFORM PRINT-HEADINGS.
004420     PERFORM START-NEW-COUNTY.
004430
004440     PERFORM READ-WORK2-NEXT-RECORD.
004450
004460     PERFORM PROCESS-ONE-WORK2-RECORD
004470                  UNTIL END-OF-WORK2.
004480
004490*    The last county read never gets its own control break -- nothing
004500*    else comes along to trigger one -- so it is printed explicitly
004510*    here once the main loop runs out of WORK-FILE2 records.
004520     IF NOT FIRST-COUNTY-LINE
004530        PERFORM PRINT-ONE-COUNTY
004540     END-IF.
004550
004560*    Grand total line carries WS-GRAND-TOTAL-DISTINCT only -- see the
004570*    05/22/18 change log entry above; duplicate rows are deliberately
004580*    excluded from this figure.
004590     MOVE SPACES TO CONTROL-BREAK-LINE.
004600     MOVE "TOTAL DISTINCT CONTESTS" TO D-DESCRIPTION.
004610     MOVE WS-GRAND-TOTAL-DISTINCT TO D-TOTAL.
004620     MOVE SPACES TO REPORT-LINE.
004630     WRITE REPORT-LINE.
004640     MOVE CONTROL-BREAK-LINE TO REPORT-LINE.
004650     WRITE REPORT-LINE.
004660
004670     CLOSE WORK-FILE2.
004680     CLOSE CONTEST-REPORT-OUT.
004690*  -------------------------------------------------------------------
004700
004710*    One READ, one AT END -- WORK-FILE2 is the sorted output of the
004720*    earlier SORT statement, so there is no header row to skip here
004730*    the way BUILD-WORK-FILE1 skips one on the raw county upload.
004740 READ-WORK2-NEXT-RECORD.
004750
004760     READ WORK-FILE2
004770          AT END MOVE "Y" TO W-END-OF-WORK2.
004780*  -------------------------------------------------------------------
004790
004800 PROCESS-ONE-WORK2-RECORD.
004810
004820*    County-major control break -- fires once per county, prints the
004830*    county just finished and clears the duplicate table before the
004840*    new county's rows start accumulating.
004850     IF NOT FIRST-COUNTY-LINE
004860        AND WK2-COUNTY-NAME NOT EQUAL WS-PREV-COUNTY-NAME
004870        PERFORM PRINT-ONE-COUNTY
004880        PERFORM START-NEW-COUNTY
004890     END-IF.
004900
004910     MOVE "N" TO W-FIRST-COUNTY-LINE.
004920
004930*    A contest name that matches both the previous county AND the
004940*    previous contest name is a repeat; PREV-WAS-DUPLICATE stops it
004950*    from being logged a second and third time when the same name
004960*    shows up three or more rows in a row -- see the 03/01/18 fix
004970*    above, this switch is the reason that bug does not recur.
004980     IF WK2-CONTEST-NAME EQUAL WS-PREV-CONTEST-NAME
004990        AND WK2-COUNTY-NAME EQUAL WS-PREV-COUNTY-NAME
005000        IF NOT PREV-WAS-DUPLICATE
005010           ADD 1 TO WS-DUP-COUNT
005020           MOVE WK2-CONTEST-NAME TO WS-DUP-NAME (WS-DUP-COUNT)
005030           MOVE "Y" TO W-PREV-WAS-DUPLICATE
005040        END-IF
005050     ELSE
005060        ADD 1 TO WS-COUNTY-DISTINCT-COUNT
005070        MOVE "N" TO W-PREV-WAS-DUPLICATE
005080     END-IF.
005090
005100     MOVE WK2-COUNTY-NAME  TO WS-PREV-COUNTY-NAME.
005110     MOVE WK2-CONTEST-NAME TO WS-PREV-CONTEST-NAME.
005120
005130     PERFORM READ-WORK2-NEXT-RECORD.
005140*  -------------------------------------------------------------------
005150
005160 START-NEW-COUNTY.
005170
005180*    Bulk-clearing the whole 12000-byte table view by its REDEFINES
005190*    is quicker than a 100-iteration PERFORM, and it is cheap insurance
005200*    against a prior county's duplicate names bleeding into this one's
005210*    report -- see the 07/19/21 change log entry.
005220     MOVE SPACES TO WS-DUPLICATE-TABLE-RAW.
005230     MOVE ZERO TO WS-DUP-COUNT.
005240     MOVE ZERO TO WS-COUNTY-DISTINCT-COUNT.
005250     MOVE "N" TO W-PREV-WAS-DUPLICATE.
005260*  -------------------------------------------------------------------
005270
005280 PRINT-ONE-COUNTY.
005290
005300*    PAGE-FULL (88-level on W-PRINTED-LINES) is the same form-feed
005310*    trigger the shop has used since the deductibles report -- 55
005320*    printed lines to a page, matching the old green-bar stock.
005330     IF PAGE-FULL
005340        PERFORM FINALIZE-PAGE
005350        PERFORM PRINT-HEADINGS
005360     END-IF.
005370
005380     MOVE SPACES TO DETAIL-COUNTY-LINE.
005390     MOVE WS-PREV-COUNTY-NAME TO D-COUNTY-NAME.
005400     MOVE WS-COUNTY-DISTINCT-COUNT TO D-CONTEST-COUNT.
005410     MOVE DETAIL-COUNTY-LINE TO REPORT-LINE.
005420     WRITE REPORT-LINE.
005430     ADD 1 TO W-PRINTED-LINES.
005440
005450*    Zero duplicates means this PERFORM VARYING does not execute at
005460*    all -- WS-DI starts at 1, which is already GREATER than a
005470*    WS-DUP-COUNT of zero, so the county's detail line stands alone
005480*    with no duplicate-name lines trailing it.
005490     PERFORM PRINT-DUPLICATE-NAME
005500                  VARYING WS-DI FROM 1 BY 1
005510                    UNTIL WS-DI GREATER WS-DUP-COUNT.
005520
005530     ADD WS-COUNTY-DISTINCT-COUNT TO WS-GRAND-TOTAL-DISTINCT.
005540*  -------------------------------------------------------------------
005550
005560 PRINT-DUPLICATE-NAME.
005570
005580*    Same page-full test as PRINT-ONE-COUNTY -- a county with a long
005590*    duplicate list can roll a page break mid-county, which is why
005600*    PRINT-HEADINGS gets PERFORMed again here rather than only once
005610*    up front.
005620     IF PAGE-FULL
005630        PERFORM FINALIZE-PAGE
005640        PERFORM PRINT-HEADINGS
005650     END-IF.
005660
005670     MOVE SPACES TO DETAIL-COUNTY-LINE.
005680     MOVE WS-DUP-NAME (WS-DI) TO D-DUPLICATE-NAME.
005690     MOVE DETAIL-COUNTY-LINE TO REPORT-LINE.
005700     WRITE REPORT-LINE.
005710     ADD 1 TO W-PRINTED-LINES.
005720*  -------------------------------------------------------------------
005730
005740 PRINT-HEADINGS.
005750
005760*    Two lines only -- the title/page-number banner and the column
005770*    headings -- neither one counts against W-PRINTED-LINES, which is
005780*    why it is reset to zero after they are written, not before.
005790     ADD 1 TO PAGE-NUMBER.
005800     MOVE TITLE-LINE TO REPORT-LINE.
005810     WRITE REPORT-LINE.
005820     MOVE HEADING-LINE TO REPORT-LINE.
005830     WRITE REPORT-LINE.
005840     MOVE ZERO TO W-PRINTED-LINES.
005850*  -------------------------------------------------------------------
005860
005870 FINALIZE-PAGE.
005880
005890*    One blank line is the form-feed substitute on this printer
005900*    class -- TOP-OF-FORM from SPECIAL-NAMES is declared but not
005910*    CALLed here, the shop's operators prefer the blank-line break on
005920*    continuous-feed stock.
005930     MOVE SPACES TO REPORT-LINE.
005940     WRITE REPORT-LINE.
005950*  -------------------------------------------------------------------
