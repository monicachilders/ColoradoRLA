000100*  -------------------------------------------------------------------
000110*      FDCVR.CBL
000120*      Record layout for the tabulator's cast-vote-record export.
000130*      Looked up by (county, scanner, batch, record-id) when
000140*      resolving a ballot draw to the paper it corresponds to; see
000150*      PL-LOOK-FOR-CVR-RECORD.CBL.  RECORD-TYPE governs provenance --
000160*      UPLOADED, AUDITOR_ENTERED, or PHANTOM_RECORD for the
000170*      not-found substitute ballot-selection manufactures itself.
000180*  -------------------------------------------------------------------
000190*   2018-02-06 RVS  Original layout (RLA-118)
000200*   2019-07-02 JKM  Added CVR-AUDIT-FLAG for audit-board follow-up
000210*                   marking (RLA-166)
000220*  -------------------------------------------------------------------
000230    FD  CVR-IN
000240        LABEL RECORDS ARE STANDARD.
000250
000260    01  CVR-RECORD.
000270        05  CVR-RECORD-TYPE           PIC X(15).
000280        05  CVR-TIMESTAMP             PIC X(26).
000290        05  CVR-COUNTY-ID             PIC S9(9).
000300        05  CVR-NUMBER                PIC S9(9).
000310        05  CVR-SEQUENCE-NUMBER       PIC S9(9).
000320        05  CVR-SCANNER-ID            PIC S9(9).
000330        05  CVR-BATCH-ID              PIC X(20).
000340        05  CVR-RECORD-ID             PIC S9(9).
000350        05  CVR-IMPRINTED-ID          PIC X(40).
000360        05  CVR-BALLOT-TYPE           PIC X(20).
000370        05  CVR-DB-ID                 PIC S9(9).
000380        05  CVR-AUDIT-FLAG            PIC X(01).
000390        05  FILLER                    PIC X(10).
