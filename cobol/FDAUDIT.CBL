000100*  -------------------------------------------------------------------
000110*      FDAUDIT.CBL
000120*      The ballot-to-pull list handed to the audit board, one line
000130*      per unique ballot drawn, in physical retrieval order -- county
000140*      staff walk storage bins once instead of jumping around.
000150*  -------------------------------------------------------------------
000160*   2018-02-06 RVS  Original layout (RLA-118)
000170*   2018-09-28 RVS  Renumbered fields to match the shared layout both
000180*                   resolvers now write (RLA-150)
000190*  -------------------------------------------------------------------
000200    FD  BALLOT-AUDIT-OUT
000210        LABEL RECORDS ARE STANDARD.
000220
000230    01  BALLOT-AUDIT-RESPONSE-RECORD.
000240        05  BAR-AUDIT-SEQUENCE-NUMBER PIC S9(9).
000250        05  BAR-SCANNER-ID            PIC S9(9).
000260        05  BAR-BATCH-ID              PIC X(20).
000270        05  BAR-BALLOT-POSITION       PIC S9(9).
000280        05  BAR-IMPRINTED-ID          PIC X(40).
000290        05  BAR-CVR-NUMBER            PIC S9(9).
000300        05  BAR-DB-ID                 PIC S9(9).
000310        05  BAR-BALLOT-TYPE           PIC X(20).
000320        05  BAR-STORAGE-LOCATION      PIC X(40).
000330        05  BAR-AUDIT-FLAG            PIC X(01).
000340        05  FILLER                    PIC X(09).
