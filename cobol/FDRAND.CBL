000100*  -------------------------------------------------------------------
000110*      FDRAND.CBL
000120*      One draw number per record, in generation order.  Sampling is
000130*      with replacement, so the same RDR-DRAW-NUMBER can repeat; de-
000140*      duplication is strictly the reader's job (see ballot-selection,
000150*      READ-AND-DEDUP-DRAWS), never performed here.
000160*  -------------------------------------------------------------------
000170*   2018-03-14 RVS  Original layout (RLA-131)
000180*  -------------------------------------------------------------------
000190    FD  RANDOM-DRAWS-FILE
000200        LABEL RECORDS ARE STANDARD.
000210
000220    01  RANDOM-DRAW-RECORD.
000230        05  RDR-DRAW-NUMBER           PIC S9(9).
000240        05  FILLER                    PIC X(11).
