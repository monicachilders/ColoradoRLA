000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. audit-batch-system.
000120 AUTHOR. R VASQUEZ.
000130 INSTALLATION. COUNTY ELECTIONS DIVISION - BATCH SYSTEMS.
000140 DATE-WRITTEN. 11/14/1984.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - COUNTY PUBLIC RECORD.
000170*  -------------------------------------------------------------------
000180*     RLA AUDIT SYSTEM - BATCH RUN MENU
000190*     ------------------------------------------------------------
000200*     Top-level menu for the night-run operator.  Each option CALLs
000210*     one of the four batch units that make up a risk-limiting audit
000220*     cycle: contest-name intake, county draw generation, and the two
000230*     ballot-to-audit resolvers (current and deprecated-fallback).
000240*     There is no second-tier menu here -- four units do not warrant
000250*     one, unlike the old AP system's CONTROL/STATE/VENDOR/VOUCHER
000260*     split.
000270*  -------------------------------------------------------------------
000280*     CHANGE LOG
000290*  -------------------------------------------------------------------
000300*  11/14/84 RVS  0097  ORIGINAL PROGRAM.  Two-table batch run menu,
000310*                      GET-MENU-OPTION/DO-OPTIONS shape, for the old
000320*                      AP system's nightly run selections.
000330*  09/30/99 JKM  0190  Y2K READINESS SWEEP -- no date fields read,
000340*                      stored or computed by this program; no changes
000350*                      required.  Logged per shop Y2K closeout policy.
000360*  02/06/18 RVS  0118  CONVERTED for the RLA audit system -- same menu
000370*                      shape, CALLs now route to the four audit batch
000380*                      units (contest-name intake, draw generation, the
000390*                      two ballot-to-audit resolvers) in place of the
000400*                      old AP units.
000410*  02/09/18 RVS  0118  Added option 4 (cvr-selection) once the board
000420*                      asked to keep the old resolver running as a
000430*                      cross-check against ballot-selection.
000440*  -------------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*    CONTEST-ALPHA-CHARACTERS is not tested anywhere in this menu --
000470*    it rides along from the shop's boilerplate SPECIAL-NAMES block so
000480*    any CALLed unit that COPYs this program's class test can lean on
000490*    it without redeclaring it.  UPSI-0 is the night-run operator's
000500*    "this is a rerun" toggle, set at the console before the audit
000510*    system is brought up, read by the batch units themselves.
000520     CONFIGURATION SECTION.
000530     SPECIAL-NAMES.
000540         C01 IS TOP-OF-FORM
000550         CLASS CONTEST-ALPHA-CHARACTERS IS "A" THRU "Z"
000560         UPSI-0 IS WS-RERUN-SWITCH.
000570 DATA DIVISION.
000580     WORKING-STORAGE SECTION.
000590
000600*    W-MAIN-MENU-OPTION is the COMP field every IF and PERFORM in this
000610*    program tests; VALID-MAIN-MENU-OPTION bounds it to the five keys
000620*    this menu actually answers to (0 to exit, 1-4 to run a unit).
000630     01  W-MAIN-MENU-OPTION              PIC 9 COMP.
000640         88  VALID-MAIN-MENU-OPTION      VALUE 0 THROUGH 4.
000650
000660*    ACCEPT cannot land a single keystroke straight onto a COMP item
000670*    on this compiler, so the keystroke is ACCEPTed into the DISPLAY
000680*    usage group below and MOVEd from there -- the REDEFINES exists
000690*    only so a raw one-character view of the same byte is on hand if
000700*    a future change needs to test for a non-numeric keystroke.
000710     01  W-MAIN-MENU-OPTION-GROUP.
000720         05  W-MAIN-MENU-OPTION-DISPLAY  PIC 9.
000730     01  W-MAIN-MENU-OPTION-RAW REDEFINES W-MAIN-MENU-OPTION-GROUP
000740                                         PIC X(01).
000750
000760*    Answer to the CONFIRM-EXECUTION prompt below -- VALID-ANSWER lets
000770*    that shared paragraph reject anything but Y or N before this
000780*    program ever looks at ANSWER-IS-YES.
000790     01  W-VALID-ANSWER                  PIC X.
000800         88  VALID-ANSWER                 VALUE "Y", "N".
000810         88  ANSWER-IS-YES                VALUE "Y".
000820
000830     01  MSG-CONFIRMATION                PIC X(45)
000840              VALUE "RUN THIS BATCH UNIT NOW ? (Y/N)".
000850
000860*    Tonight's run history -- one slot per menu option, cleared at
000870*    start of run so a stale count from a prior invocation never
000880*    shows on this session's recap.  WS-HI walks the table both at
000890*    start-of-run (clearing it) and at end-of-run (printing it).
000900     01  WS-RUN-HISTORY-TABLE.
000910         05  WS-RUN-HISTORY-ENTRY OCCURS 4 TIMES.
000920             10  WS-RUN-UNIT-OPTION       PIC 9 COMP.
000930             10  WS-RUN-COUNT             PIC S9(4) COMP.
000940             10  FILLER                   PIC X(01).
000950     01  WS-RUN-HISTORY-TABLE-RAW REDEFINES WS-RUN-HISTORY-TABLE
000960                                         PIC X(24).
000970
000980*    Stamped from the system clock at the top of the run and echoed
000990*    back on the recap so two runs in the same night are not confused
001000*    on the operator's console scroll-back.
001010     01  WS-SESSION-STAMP                 PIC X(08) VALUE SPACES.
001020     01  WS-SESSION-STAMP-NUM REDEFINES WS-SESSION-STAMP
001030                                         PIC 9(08).
001040
001050     01  WS-HI                            PIC S9(4) COMP VALUE ZERO.
001060
001070 77  DUMMY                            PIC X.
001080*  -------------------------------------------------------------------
001090
001100 PROCEDURE DIVISION.
001110
001120*    History table has to be clear before the very first menu paint,
001130*    so it runs ahead of everything else in this mainline.
001140     PERFORM INITIALIZE-RUN-HISTORY.
001150
001160*    Double PERFORM is the shop's standard menu idiom -- the first
001170*    call always paints the menu and takes one keystroke, whether or
001180*    not it lands on a valid option; the second call, gated by the
001190*    UNTIL, is the one that actually loops while the operator fat-
001200*    fingers an out-of-range digit.  One PERFORM alone would either
001210*    skip the first paint or loop forever on a pre-primed option.
001220     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
001230     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT
001240                  UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
001250                     OR VALID-MAIN-MENU-OPTION.
001260
001270*    DO-OPTIONS itself re-primes W-MAIN-MENU-OPTION for the next pass
001280*    before it returns, so this outer PERFORM only has to watch for
001290*    the EXIT option (zero) to know the night's run is done.
001300     PERFORM DO-OPTIONS THRU DO-OPTIONS-EXIT
001310                  UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
001320
001330*    Recap prints after the loop exits, never inside it -- a mid-run
001340*    recap would show partial counts and confuse the operator about
001350*    whether a unit already ran tonight.
001360     PERFORM PRINT-RUN-RECAP.
001370     STOP RUN.
001380*  -------------------------------------------------------------------
001390
001400*    Clears all four history slots and stamps the session clock before
001410*    the operator sees the first menu -- this has to run exactly once,
001420*    ahead of GET-MENU-OPTION, or a mid-run CALL could find the table
001430*    still holding zeros left over from COBOL's own initial state
001440*    rather than this run's own stamp.
001450 INITIALIZE-RUN-HISTORY.
001460
001470     ACCEPT WS-SESSION-STAMP-NUM FROM TIME.
001480     PERFORM CLEAR-ONE-HISTORY-ENTRY
001490              VARYING WS-HI FROM 1 BY 1 UNTIL WS-HI GREATER 4.
001500
001510 INITIALIZE-RUN-HISTORY-EXIT.
001520     EXIT.
001530*  -------------------------------------------------------------------
001540
001550*    WS-RUN-UNIT-OPTION is loaded with its own subscript (1-4) so the
001560*    DO-OPTIONS dispatch below can index straight off the menu option
001570*    number instead of searching the table for a match.
001580 CLEAR-ONE-HISTORY-ENTRY.
001590
001600     MOVE WS-HI  TO WS-RUN-UNIT-OPTION (WS-HI).
001610     MOVE ZERO   TO WS-RUN-COUNT (WS-HI).
001620*  -------------------------------------------------------------------
001630
001640 GET-MENU-OPTION.
001650
001660*    CLEAR-SCREEN and the JUMP-LINE filler below are both PLGENERAL
001670*    copybook paragraphs -- every batch-run menu in the shop paints
001680*    the same way, screen cleared first, menu boxed in the middle,
001690*    blank lines pushing the prompt to the bottom of the 24-line
001700*    terminal so the operator's cursor always lands in the same spot.
001710     PERFORM CLEAR-SCREEN.
001720     DISPLAY "                    RLA AUDIT SYSTEM - BATCH RUN MENU".
001730     DISPLAY " ".
001740     DISPLAY "                    -----------------------------------".
001750     DISPLAY "                    | 1 - PARSE CONTEST NAMES         |".
001760     DISPLAY "                    | 2 - GENERATE COUNTY RANDOM DRAWS|".
001770     DISPLAY "                    | 3 - BALLOT SELECTION (CURRENT)  |".
001780     DISPLAY "                    | 4 - CVR SELECTION (FALLBACK)    |".
001790     DISPLAY "                    | 0 - EXIT                        |".
001800     DISPLAY "                    -----------------------------------".
001810     DISPLAY " ".
001820     DISPLAY "                    - CHOOSE AN OPTION FROM MENU:  ".
001830     PERFORM JUMP-LINE 11 TIMES.
001840
001850*    W-MAIN-MENU-OPTION-DISPLAY is the single-digit ACCEPT target;
001860*    the MOVE below lands it on the COMP field the rest of the
001870*    program actually tests and subscripts with.
001880     ACCEPT W-MAIN-MENU-OPTION-DISPLAY.
001890     MOVE W-MAIN-MENU-OPTION-DISPLAY TO W-MAIN-MENU-OPTION.
001900
001910*    An EXIT option skips the invalid-entry check below -- there is
001920*    no option number left to validate once the operator keys 0.
001930     IF W-MAIN-MENU-OPTION EQUAL ZERO
001940        DISPLAY "BATCH RUN MENU TERMINATED !"
001950        GO TO GET-MENU-OPTION-EXIT
001960     END-IF.
001970
001980*    DUMMY is the shop's standard "hold the screen" ACCEPT target --
001990*    nothing is ever done with what the operator types into it, the
002000*    ACCEPT just blocks until <ENTER> so the INVALID OPTION message
002010*    does not flash past before it can be read.
002020     IF NOT VALID-MAIN-MENU-OPTION
002030        DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
002040        ACCEPT DUMMY
002050     END-IF.
002060
002070 GET-MENU-OPTION-EXIT.
002080     EXIT.
002090*  -------------------------------------------------------------------
002100
002110 DO-OPTIONS.
002120
002130*    CONFIRM-EXECUTION (PLGENERAL) paints MSG-CONFIRMATION and waits
002140*    on W-VALID-ANSWER -- a deliberate second gate on top of the menu
002150*    pick, since a batch unit that writes output files is not the
002160*    kind of thing the shop wants to let a stray <ENTER> kick off.
002170     PERFORM CLEAR-SCREEN.
002180     PERFORM CONFIRM-EXECUTION.
002190
002200*    A "N" answer at the confirmation prompt skips straight back to
002210*    the menu re-prompt -- none of the four units get CALLed.
002220     IF NOT ANSWER-IS-YES
002230        GO TO DO-OPTIONS-REPROMPT
002240     END-IF.
002250
002260*    Exactly one of these four fires per pass -- VALID-MAIN-MENU-OPTION
002270*    already confined W-MAIN-MENU-OPTION to 1 THRU 4 by the time
002280*    control gets here, option 0 having branched off back in
002290*    GET-MENU-OPTION long before DO-OPTIONS was ever PERFORMed.
002300     IF W-MAIN-MENU-OPTION EQUAL 1
002310        CALL "contest-name-parser"
002320     END-IF
002330
002340     IF W-MAIN-MENU-OPTION EQUAL 2
002350        CALL "county-random-numbers"
002360     END-IF
002370
002380     IF W-MAIN-MENU-OPTION EQUAL 3
002390        CALL "ballot-selection"
002400     END-IF
002410
002420     IF W-MAIN-MENU-OPTION EQUAL 4
002430        CALL "cvr-selection"
002440     END-IF.
002450
002460*    The option number doubles as the history table subscript (see
002470*    CLEAR-ONE-HISTORY-ENTRY), so no search is needed to find the
002480*    slot a completed CALL belongs to.
002490     ADD 1 TO WS-RUN-COUNT (W-MAIN-MENU-OPTION).
002500
002510*    Reprompt target for the "N" answer GO TO above, and the fall-
002520*    through landing spot once a unit finishes -- either way the
002530*    operator is back at the top of the menu loop for the next pick.
002540 DO-OPTIONS-REPROMPT.
002550     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
002560     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT
002570                  UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
002580                     OR VALID-MAIN-MENU-OPTION.
002590
002600 DO-OPTIONS-EXIT.
002610     EXIT.
002620*  -------------------------------------------------------------------
002630
002640*    Printed once, right before STOP RUN, so the operator's console
002650*    scroll-back carries a one-screen record of what ran tonight and
002660*    how many times -- a rerun of option 3 after a rejected batch is
002670*    the case this was written for.
002680 PRINT-RUN-RECAP.
002690
002700     DISPLAY " ".
002710*    WS-SESSION-STAMP still holds the HHMMSSss the run started with --
002720*    good enough to tell two runs apart on one night's scroll-back,
002730*    which is all this recap is for.
002740     DISPLAY "RUN RECAP - SESSION " WS-SESSION-STAMP.
002750     PERFORM PRINT-ONE-HISTORY-LINE
002760              VARYING WS-HI FROM 1 BY 1 UNTIL WS-HI GREATER 4.
002770
002780 PRINT-RUN-RECAP-EXIT.
002790     EXIT.
002800*  -------------------------------------------------------------------
002810
002820*    One line per table slot, option 1 through 4 in order, whether or
002830*    not that unit ran tonight -- a zero count is itself useful
002840*    information to the operator, not something to suppress.
002850 PRINT-ONE-HISTORY-LINE.
002860
002870     DISPLAY "  OPTION " WS-RUN-UNIT-OPTION (WS-HI)
002880             " RAN " WS-RUN-COUNT (WS-HI) " TIME(S)".
002890*  -------------------------------------------------------------------
002900
002910*    PLGENERAL carries the shared CLEAR-SCREEN, JUMP-LINE and
002920*    CONFIRM-EXECUTION paragraphs this menu leans on above -- every
002930*    batch-run front end in the shop COPYs the same member rather
002940*    than keeping its own duplicate of three one-line utility
002950*    paragraphs.
002960     COPY "PLGENERAL.CBL".
