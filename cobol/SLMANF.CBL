000100*  -------------------------------------------------------------------
000110*      SLMANF.CBL
000120*      FILE-CONTROL entry for the county ballot-manifest input.
000130*      COPY'd by ballot-selection and cvr-selection (storage-location
000140*      lookups need the same manifest in both units).
000150*  -------------------------------------------------------------------
000160*   2018-02-06 RVS  Original SELECT for the manifest extract (RLA-118)
000170*   2019-03-19 RVS  Added FILE STATUS so callers can trap a short file
000180*  -------------------------------------------------------------------
000190    SELECT BALLOT-MANIFEST-IN
000200           ASSIGN TO "BALMANF"
000210           ORGANIZATION IS SEQUENTIAL
000220           FILE STATUS IS FS-BALLOT-MANIFEST-IN.
