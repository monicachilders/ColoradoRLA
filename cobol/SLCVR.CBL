000100*  -------------------------------------------------------------------
000110*      SLCVR.CBL
000120*      FILE-CONTROL entry for the cast-vote-record export.
000130*  -------------------------------------------------------------------
000140*   2018-02-06 RVS  Original SELECT (RLA-118)
000150*  -------------------------------------------------------------------
000160    SELECT CVR-IN
000170           ASSIGN TO "CVRIN"
000180           ORGANIZATION IS SEQUENTIAL
000190           FILE STATUS IS FS-CVR-IN.
