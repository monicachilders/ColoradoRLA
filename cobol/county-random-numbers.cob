000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. county-random-numbers.
000120 AUTHOR. R VASQUEZ.
000130 INSTALLATION. COUNTY ELECTIONS DIVISION - BATCH SYSTEMS.
000140 DATE-WRITTEN. 01/22/1988.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - COUNTY PUBLIC RECORD.
000170*  -------------------------------------------------------------------
000180*     RLA AUDIT SYSTEM - COUNTY RANDOM DRAW GENERATOR
000190*     ------------------------------------------------------------
000200*     Reads a single parameter record (the county's uploaded ballot
000210*     COUNT, the board's published SEED, and the 0-based index range
000220*     the caller wants) and writes the requested slice of the
000230*     county's deterministic draw sequence to RANDOM-DRAWS-FILE, in
000240*     generation order.  Sampling is with replacement -- the same
000250*     number can be drawn twice -- de-duplication happens downstream
000260*     in ballot-selection, never here.
000270*  -------------------------------------------------------------------
000280*     CHANGE LOG
000290*  -------------------------------------------------------------------
000300*  01/22/88 RVS  0115  ORIGINAL PROGRAM.  Single-record control-file
000310*                      maintenance -- read parameter record, compute,
000320*                      rewrite.
000330*  03/14/18 RVS  0131  CONVERTED for the RLA audit system -- parameter
000340*                      record now carries SEED/COUNT/index range in
000350*                      place of the old control fields; same single-
000360*                      record read/compute/rewrite shape.
000370*  03/19/18 RVS  0131  WS-RAND-STATE forced off zero on fold-through
000380*                      -- a SEED that folds to exactly a multiple of
000390*                      the modulus never advances otherwise.
000400*  04/02/18 JKM  0133  Parameter record with COUNT of zero or blank
000410*                      was running anyway and writing garbage draws;
000420*                      added VALIDATE-BALLOT-COUNT hard abort.
000430*  09/30/99 JKM  0190  Y2K READINESS SWEEP -- no date fields read,
000440*                      stored or computed by this program; no changes
000450*                      required.  Logged per shop Y2K closeout policy.
000460*  08/11/20 RVS  0208  Generator now always starts folding from draw
000470*                      zero and discards draws before MIN-INDEX,
000480*                      instead of seeking -- board auditors re-ran the
000490*                      same SEED/COUNT with different index windows
000500*                      and expected the same numbers at each index.
000510*  -------------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530     CONFIGURATION SECTION.
000540*    Same carried-over UPSI-0 rerun switch the other two audit
000550*    programs declare -- not read here either, kept for the shop's
000560*    shared JCL PARM card convention across all three batch jobs.
000570     SPECIAL-NAMES.
000580         C01 IS TOP-OF-FORM
000590         CLASS CONTEST-ALPHA-CHARACTERS IS "A" THRU "Z"
000600         UPSI-0 IS WS-RERUN-SWITCH.
000610     INPUT-OUTPUT SECTION.
000620     FILE-CONTROL.
000630
000640*        One record: SEED, ballot COUNT, and the index window this run
000650*        is asked to produce.  Read once by the mainline below.
000660         SELECT PARAMETER-FILE
000670                ASSIGN TO "RANDPARM"
000680                ORGANIZATION IS SEQUENTIAL
000690                FILE STATUS IS FS-PARAMETER-FILE.
000700
000710*        Shared SELECT for this generator's one output -- the same
000720*        member ballot-selection COPYs on its input side.
000730         COPY "SLRAND.CBL".
000740
000750 DATA DIVISION.
000760     FILE SECTION.
000770
000780*    PARM-SEED is carried as text, not numeric -- the board publishes
000790*    seeds as alphanumeric strings, folded down to a numeric key by
000800*    FOLD-SEED-INTO-KEY below rather than read as a number directly.
000810     FD  PARAMETER-FILE
000820         LABEL RECORDS ARE STANDARD.
000830     01  PARAMETER-RECORD.
000840         05  PARM-SEED                  PIC X(40).
000850         05  PARM-COUNT                 PIC S9(9).
000860         05  PARM-MIN-INDEX             PIC S9(9).
000870         05  PARM-MAX-INDEX             PIC S9(9).
000880         05  FILLER                     PIC X(10).
000890     01  PARAMETER-RECORD-RAW REDEFINES PARAMETER-RECORD
000900                                         PIC X(76).
000910
000920*    FDRAND is this generator's own output FD, the same member ballot-
000930*    selection COPYs to read the file back in.
000940     COPY "FDRAND.CBL".
000950
000960     01  RANDOM-DRAW-RECORD-RAW REDEFINES RANDOM-DRAW-RECORD
000970                                         PIC X(20).
000980
000990     WORKING-STORAGE SECTION.
001000
001010*    Neither file status is ever tested below -- carried for the same
001020*    shop convention noted in the other two audit programs.
001030     01  FS-PARAMETER-FILE               PIC XX.
001040     01  FS-RANDOM-DRAWS-FILE            PIC XX.
001050
001060*    The REDEFINES below lets FOLD-SEED-INTO-KEY walk the seed text one
001070*    character at a time without an UNSTRING or reference modification
001080*    on every pass through the loop.
001090     01  WS-SEED-AREA                    PIC X(40).
001100     01  WS-SEED-CHAR-TABLE REDEFINES WS-SEED-AREA.
001110         05  SEED-CHAR OCCURS 40 TIMES  PIC X(01).
001120
001130*    Base-36 alphabet the board's published seeds are drawn from --
001140*    FOLD-SEED-INTO-KEY looks up each seed character's position in this
001150*    table to turn it into a digit value.
001160     01  WS-CODE-ALPHABET                PIC X(36)
001170              VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001180     01  WS-CODE-ALPHABET-TABLE REDEFINES WS-CODE-ALPHABET.
001190         05  WS-CODE-ALPHABET-CHAR OCCURS 36 TIMES PIC X(01).
001200
001210*    WS-POSITION/WS-AI are PLRAND's own working fields for the fold
001220*    loop; WS-ALPHA-INDEX and WS-SEED-CHAR are read by this program's
001230*    FOLD-SEED-INTO-KEY paragraph ahead of calling into it.  WS-POSITION
001240*    and WS-AI are carried as standalone 77-levels, the shop's usual
001250*    home for a throwaway loop subscript with no group hung off it.
001260     01  WS-SEED-LENGTH                  PIC S9(4) COMP VALUE 40.
001270     01  WS-SEED-CHAR                    PIC X(01).
001280     01  WS-SEED-KEY                     PIC S9(9) COMP.
001290     77  WS-POSITION                     PIC S9(4) COMP.
001300     77  WS-AI                           PIC S9(4) COMP.
001310     01  WS-ALPHA-INDEX                  PIC S9(4) COMP.
001320
001330*    Lehmer minimal-standard generator constants -- MULTIPLIER and
001340*    MODULUS are the published values, PRODUCT is sized S9(18) because
001350*    an S9(9) state times a five-digit multiplier overflows S9(9)
001360*    before the MOD step below ever runs.
001370     01  WS-RAND-STATE                   PIC S9(9) COMP.
001380     01  WS-RAND-MULTIPLIER              PIC S9(9) COMP VALUE 16807.
001390     01  WS-RAND-MODULUS                 PIC S9(9) COMP
001400              VALUE 2147483647.
001410     01  WS-RAND-PRODUCT                 PIC S9(18) COMP.
001420     01  WS-RAND-QUOTIENT                PIC S9(9) COMP.
001430
001440*    WS-DRAW-COUNT is the ballot count the draw numbers are reduced
001450*    modulo; WS-DRAW-INDEX counts up from zero regardless of
001460*    WS-MIN-INDEX, per the 08/11/20 change log entry, so the same
001470*    SEED/COUNT always folds the same sequence no matter what window
001480*    is requested.
001490     01  WS-DRAW-COUNT                   PIC S9(9) COMP.
001500     01  WS-DRAW-NUMBER                  PIC S9(9) COMP.
001510     01  WS-DRAW-INDEX                   PIC S9(9) COMP.
001520     01  WS-MIN-INDEX                    PIC S9(9) COMP.
001530     01  WS-MAX-INDEX                    PIC S9(9) COMP.
001540
001550*    Set only on a missing parameter record or an unusable ballot
001560*    count -- see VALIDATE-BALLOT-COUNT below, added per the 04/02/18
001570*    change log entry.
001580     01  W-FATAL-ERROR                   PIC X.
001590         88  FATAL-ERROR                 VALUE "Y".
001600*  -------------------------------------------------------------------
001610
001620 PROCEDURE DIVISION.
001630
001640     MOVE "N" TO W-FATAL-ERROR.
001650
001660     OPEN INPUT PARAMETER-FILE.
001670     READ PARAMETER-FILE
001680          AT END MOVE "Y" TO W-FATAL-ERROR.
001690     CLOSE PARAMETER-FILE.
001700
001710     IF FATAL-ERROR
001720        DISPLAY "FATAL - NO PARAMETER RECORD SUPPLIED"
001730        MOVE 16 TO RETURN-CODE
001740        STOP RUN
001750     END-IF.
001760
001770     MOVE PARM-SEED     TO WS-SEED-AREA.
001780     MOVE PARM-COUNT    TO WS-DRAW-COUNT.
001790     MOVE PARM-MIN-INDEX TO WS-MIN-INDEX.
001800     MOVE PARM-MAX-INDEX TO WS-MAX-INDEX.
001810
001820     PERFORM VALIDATE-BALLOT-COUNT.
001830
001840     IF NOT FATAL-ERROR
001850        PERFORM FOLD-SEED-INTO-KEY
001860        PERFORM SEED-RANDOM-GENERATOR
001870        PERFORM GENERATE-AND-WRITE-DRAWS
001880                THRU GENERATE-AND-WRITE-DRAWS-EXIT
001890     END-IF.
001900
001910     EXIT PROGRAM.
001920
001930     STOP RUN.
001940*  -------------------------------------------------------------------
001950
001960 VALIDATE-BALLOT-COUNT.
001970
001980*    Per the board's sampling rule, COUNT must be a usable upper
001990*    bound -- unable to count ballots for the county is a hard
002000*    stop, the same as a missing parameter record.
002010     IF WS-DRAW-COUNT NOT GREATER ZERO
002020        DISPLAY "FATAL - UNABLE TO COUNT BALLOTS FOR COUNTY"
002030        MOVE 16 TO RETURN-CODE
002040        MOVE "Y" TO W-FATAL-ERROR
002050     END-IF.
002060*  -------------------------------------------------------------------
002070
002080 GENERATE-AND-WRITE-DRAWS.
002090
002100     OPEN OUTPUT RANDOM-DRAWS-FILE.
002110
002120     PERFORM GENERATE-ONE-DRAW THRU GENERATE-ONE-DRAW-EXIT
002130                  VARYING WS-DRAW-INDEX FROM ZERO BY 1
002140                    UNTIL WS-DRAW-INDEX GREATER WS-MAX-INDEX.
002150
002160     CLOSE RANDOM-DRAWS-FILE.
002170
002180 GENERATE-AND-WRITE-DRAWS-EXIT.
002190     EXIT.
002200*  -------------------------------------------------------------------
002210
002220 GENERATE-ONE-DRAW.
002230
002240*    GET-NEXT-RANDOM-DRAW (in PLRAND below) advances WS-RAND-STATE and
002250*    reduces it modulo WS-DRAW-COUNT into WS-DRAW-NUMBER -- called
002260*    every pass through this loop whether or not the draw gets written,
002270*    so the generator's internal state always advances one step per
002280*    index regardless of MIN-INDEX.
002290     PERFORM GET-NEXT-RANDOM-DRAW.
002300
002310*    Draws before MIN-INDEX are folded for reproducibility but never
002320*    written -- skip straight past the output write.
002330     IF WS-DRAW-INDEX LESS THAN WS-MIN-INDEX
002340        GO TO GENERATE-ONE-DRAW-EXIT
002350     END-IF.
002360
002370     MOVE WS-DRAW-NUMBER TO RDR-DRAW-NUMBER.
002380     WRITE RANDOM-DRAW-RECORD.
002390
002400 GENERATE-ONE-DRAW-EXIT.
002410     EXIT.
002420*  -------------------------------------------------------------------
002430
002440*    FOLD-SEED-INTO-KEY, SEED-RANDOM-GENERATOR and GET-NEXT-RANDOM-
002450*    DRAW all live in this copybook -- kept as a separate member
002460*    rather than inline paragraphs since the minimal-standard
002470*    generator logic has never needed to change independently of this
002480*    program's own I/O and validation above.
002490     COPY "PLRAND.CBL".
