000100*  -------------------------------------------------------------------
000110*      SLRAND.CBL
000120*      FILE-CONTROL entry for the deterministic random-draw sequence.
000130*      county-random-numbers writes it, ballot-selection reads it
000140*      back -- the audit's public, reproducible source of randomness.
000150*  -------------------------------------------------------------------
000160*   2018-03-14 RVS  Original SELECT (RLA-131)
000170*  -------------------------------------------------------------------
000180    SELECT RANDOM-DRAWS-FILE
000190           ASSIGN TO "RANDRAW"
000200           ORGANIZATION IS SEQUENTIAL
000210           FILE STATUS IS FS-RANDOM-DRAWS-FILE.
