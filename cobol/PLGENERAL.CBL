000100*  -------------------------------------------------------------------
000110*      PLGENERAL.CBL
000120*      General-purpose console paragraphs shared by the menu program
000130*      and by any batch unit that asks for a run confirmation before
000140*      it touches a file.  Lifted unchanged from the old AP menu
000150*      copybook of the same name -- screen handling doesn't care what
000160*      the menu is for.
000170*  -------------------------------------------------------------------
000180*   1996-05-02 TBW  Original CLEAR-SCREEN/JUMP-LINE (menu library)
000190*   1999-11-18 TBW  Y2K sweep -- no date fields in this member, no
000200*                   changes needed, logged per shop standard
000210*   2018-02-06 RVS  Added CONFIRM-EXECUTION for batch-unit run
000220*                   confirmations (RLA-118)
000230*  -------------------------------------------------------------------
000240 CLEAR-SCREEN.
000250
000260     DISPLAY " " LINE 1 ERASE.
000270*  -------------------------------------------------------------------
000280
000290 JUMP-LINE.
000300
000310     DISPLAY " ".
000320*  -------------------------------------------------------------------
000330
000340 CONFIRM-EXECUTION.
000350
000360     DISPLAY MSG-CONFIRMATION.
000370     ACCEPT W-VALID-ANSWER.
000380     INSPECT W-VALID-ANSWER CONVERTING "yn" TO "YN".
000390
000400     IF NOT VALID-ANSWER
000410        DISPLAY "PLEASE ANSWER Y OR N !".
000420*  -------------------------------------------------------------------
000430
000440 ASK-USER-IF-WANT-TO-COMPLETE.
000450
000460     DISPLAY MSG-CONFIRMATION.
000470     ACCEPT W-VALID-ANSWER.
000480     INSPECT W-VALID-ANSWER CONVERTING "yn" TO "YN".
000490
000500     IF NOT VALID-ANSWER
000510        DISPLAY "PLEASE ANSWER Y OR N !".
000520*  -------------------------------------------------------------------
