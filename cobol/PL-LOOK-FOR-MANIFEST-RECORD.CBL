000100*  -------------------------------------------------------------------
000110*      PL-LOOK-FOR-MANIFEST-RECORD.CBL
000120*      Finds the ballot-manifest table entry whose sequence range
000130*      holds a given draw number.  Restates the shop's old
000140*      LOOK-FOR-VENDOR-RECORD idiom (look up by key, set a found
000150*      switch) over a table instead of an indexed READ, because the
000160*      manifest arrives as a flat extract, searched and not indexed
000170*      (RLA-118 design note).
000180*  -------------------------------------------------------------------
000190*   2018-02-06 RVS  Original table search (RLA-118)
000200*  -------------------------------------------------------------------
000210 LOOK-FOR-MANIFEST-RECORD.
000220
000230     MOVE "N" TO W-FOUND-MANIFEST-RECORD.
000240     MOVE ZERO TO WS-MI.
000250
000260     PERFORM TEST-ONE-MANIFEST-ENTRY
000270                  VARYING WS-MI FROM 1 BY 1
000280                    UNTIL WS-MI GREATER WS-MANIFEST-COUNT
000290                       OR FOUND-MANIFEST-RECORD.
000300*  -------------------------------------------------------------------
000310
000320 TEST-ONE-MANIFEST-ENTRY.
000330
000340     IF WS-SEARCH-DRAW-NUMBER NOT LESS THAN
000350                          T-MANIFEST-SEQ-START (WS-MI)
000360        AND WS-SEARCH-DRAW-NUMBER NOT GREATER THAN
000370                          T-MANIFEST-SEQ-END (WS-MI)
000380        MOVE "Y" TO W-FOUND-MANIFEST-RECORD.
000390*  -------------------------------------------------------------------
