000100*  -------------------------------------------------------------------
000110*     PL-LOOK-FOR-CVR-RECORD.CBL
000120*     Finds the cast-vote-record table entry matching a drawn ballot's
000130*     county, scanner, batch and in-batch record id.  Same shape as the
000140*     shop's old LOOK-FOR-VENDOR-RECORD key-search idiom, carried over
000150*     a table instead of an indexed READ because the CVR export is
000160*     searched and not indexed (RLA-118 design note).  When no entry
000170*     matches, the caller manufactures a PHANTOM_RECORD row rather
000180*     than abending the run (RLA-150).
000190*  -------------------------------------------------------------------
000200*  2018-02-06 RVS  Original table search (RLA-118)
000210*  2019-07-02 JKM  Added scanner-id to the match test -- county-id
000220*                  and batch-id alone were not unique across scanners
000230*                  at large vote centers (RLA-166)
000240*  -------------------------------------------------------------------
000250 LOOK-FOR-CVR-RECORD.
000260
000270     MOVE "N" TO W-FOUND-CVR-RECORD.
000280     MOVE ZERO TO WS-CI.
000290
000300     PERFORM TEST-ONE-CVR-ENTRY
000310                  VARYING WS-CI FROM 1 BY 1
000320                    UNTIL WS-CI GREATER WS-CVR-COUNT
000330                       OR FOUND-CVR-RECORD.
000340*  -------------------------------------------------------------------
000350
000360 TEST-ONE-CVR-ENTRY.
000370
000380     IF WS-SEARCH-COUNTY-ID  EQUAL T-CVR-COUNTY-ID  (WS-CI)
000390        AND WS-SEARCH-SCANNER-ID EQUAL T-CVR-SCANNER-ID (WS-CI)
000400        AND WS-SEARCH-BATCH-ID   EQUAL T-CVR-BATCH-ID   (WS-CI)
000410        AND WS-SEARCH-RECORD-ID  EQUAL T-CVR-RECORD-ID  (WS-CI)
000420        MOVE "Y" TO W-FOUND-CVR-RECORD.
000430*  -------------------------------------------------------------------
