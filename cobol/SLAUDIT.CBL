000100*  -------------------------------------------------------------------
000110*      SLAUDIT.CBL
000120*      FILE-CONTROL entry for the ballot-audit pull list -- the list
000130*      the audit board hands to county staff to walk the storage
000140*      bins.  Written by both ballot-selection (current resolver) and
000150*      cvr-selection (deprecated fallback), always after the closing
000160*      SORT into ballot-retrieval order.
000170*  -------------------------------------------------------------------
000180*   2018-02-06 RVS  Original SELECT, ballot-selection only (RLA-118)
000190*   2018-09-28 RVS  cvr-selection kept writing the pre-2018 layout;
000200*                   shared here once both resolvers agreed on columns
000210*                   (RLA-150)
000220*  -------------------------------------------------------------------
000230    SELECT BALLOT-AUDIT-OUT
000240           ASSIGN TO "BALAUDT"
000250           ORGANIZATION IS SEQUENTIAL
000260           FILE STATUS IS FS-BALLOT-AUDIT-OUT.
