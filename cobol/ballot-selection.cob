000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ballot-selection.
000120 AUTHOR. R VASQUEZ.
000130 INSTALLATION. COUNTY ELECTIONS DIVISION - BATCH SYSTEMS.
000140 DATE-WRITTEN. 09/08/1986.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - COUNTY PUBLIC RECORD.
000170*  -------------------------------------------------------------------
000180*     RLA AUDIT SYSTEM - BALLOT SELECTION (CURRENT RESOLVER)
000190*     ------------------------------------------------------------
000200*     Takes the random draw numbers produced by county-random-
000210*     numbers and turns them into an ordered pull list for the audit
000220*     board: de-dup the draws, look up which manifest batch each
000230*     draw falls in, look up the matching cast-vote record (or
000240*     substitute a phantom when none exists), and hand the result
000250*     back sorted into physical retrieval order.  This is the
000260*     resolver the board uses day to day; cvr-selection is kept
000270*     running in parallel as the old fallback.
000280*  -------------------------------------------------------------------
000290*     CHANGE LOG
000300*  -------------------------------------------------------------------
000310*  09/08/86 RVS  0109  ORIGINAL PROGRAM.  Flat-file table-search
000320*                      extracts against the old vendor/batch uploads,
000330*                      WRITE-WORK-RECORD/SORT/GIVING output, same
000340*                      shape as the deductibles-report SORT GIVING.
000350*  02/06/18 RVS  0118  CONVERTED for the RLA audit system -- manifest
000360*                      and CVR extracts in place of vendor/batch
000370*                      uploads, table searches unchanged since both
000380*                      extracts are still flat files with no index
000390*                      to build them against.
000400*  02/09/18 RVS  0118  Added WRITE-WORK-RECORD/SORT/BALLOT-AUDIT-OUT
000410*                      three-stage output, same shape as before.
000420*  03/05/18 JKM  0122  A draw number outside every manifest range was
000430*                      being silently skipped; changed to the hard
000440*                      MissingBallotManifestException abort the board
000450*                      asked for -- a gap in the manifest is a data
000460*                      problem, not a record to drop.
000470*  07/02/19 JKM  0166  Added the PHANTOM_RECORD substitution path so
000480*                      a ballot position with no CVR no longer aborts
000490*                      the whole run.
000500*  09/30/99 JKM  0190  Y2K READINESS SWEEP -- no date fields read,
000510*                      stored or computed by this program; no changes
000520*                      required.  Logged per shop Y2K closeout policy.
000530*  09/28/18 RVS  0150  BALLOT-AUDIT-OUT layout unified with cvr-
000540*                      selection's output so the audit board gets one
000550*                      consistent pull-list format from either
000560*                      resolver (RLA-150).
000570*  -------------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590     CONFIGURATION SECTION.
000600*    UPSI-0/WS-RERUN-SWITCH and the CONTEST-ALPHA-CHARACTERS class test
000610*    are carried over from the old vendor-selection job's SPECIAL-NAMES
000620*    block; neither is read by this resolver, but operators still flip
000630*    the switch from the JCL on a rerun out of habit, so it stays
000640*    defined rather than breaking the PARM card.
000650     SPECIAL-NAMES.
000660         C01 IS TOP-OF-FORM
000670         CLASS CONTEST-ALPHA-CHARACTERS IS "A" THRU "Z"
000680         UPSI-0 IS WS-RERUN-SWITCH.
000690     INPUT-OUTPUT SECTION.
000700     FILE-CONTROL.
000710
000720*        Single-record parameter file -- tells this run which county
000730*        it is resolving a ballot pull for.  One record, read once, by
000740*        READ-BALLOT-PARAMETER below.
000750         SELECT BALLOT-PARM-FILE
000760                ASSIGN TO "BALPARM"
000770                ORGANIZATION IS SEQUENTIAL
000780                FILE STATUS IS FS-BALLOT-PARM-FILE.
000790
000800*        SLRAND/SLMANF/SLCVR are shared SELECT-clause copybooks --
000810*        county-random-numbers' draw output, the county's ballot
000820*        manifest, and the cast-vote-record extract.  Both resolver
000830*        programs (this one and cvr-selection) COPY the identical
000840*        three members so a change to one of these three file
000850*        definitions only has to be made in one place.
000860         COPY "SLRAND.CBL".
000870         COPY "SLMANF.CBL".
000880         COPY "SLCVR.CBL".
000890
000900         SELECT WORK-FILE
000910                ASSIGN TO "BSWORK"
000920                ORGANIZATION IS SEQUENTIAL
000930                FILE STATUS IS FS-WORK-FILE.
000940
000950         SELECT SORT-FILE
000960                ASSIGN TO "BSSORT".
000970
000980*        SLAUDIT is the shared pull-list output SELECT -- see the
000990*        09/28/18 change log entry, both resolvers write the same
001000*        layout through this one copybook.
001010         COPY "SLAUDIT.CBL".
001020
001030 DATA DIVISION.
001040     FILE SECTION.
001050
001060*    Single field, one county ID, padded to a round 20-byte record --
001070*    same width as the old vendor-selection parameter record this
001080*    replaced.
001090     FD  BALLOT-PARM-FILE
001100         LABEL RECORDS ARE STANDARD.
001110     01  BALLOT-PARM-RECORD.
001120         05  BPR-COUNTY-ID              PIC S9(9).
001130         05  FILLER                     PIC X(11).
001140     01  BALLOT-PARM-RECORD-RAW REDEFINES BALLOT-PARM-RECORD
001150                                         PIC X(20).
001160
001170*    FDRAND/FDMANF/FDCVR are the shared FD-level record layouts for
001180*    the three extracts SLRAND/SLMANF/SLCVR just SELECTed -- again
001190*    COPYd identically by cvr-selection so the two resolvers can
001200*    never drift apart on what these three record layouts look like.
001210     COPY "FDRAND.CBL".
001220     COPY "FDMANF.CBL".
001230     COPY "FDCVR.CBL".
001240
001250*    One row per resolved ballot pull -- written here unsorted, then
001260*    re-read in physical retrieval order once SORT-AND-WRITE-AUDIT-
001270*    OUTPUT runs the SORT below.
001280     FD  WORK-FILE
001290         LABEL RECORDS ARE STANDARD.
001300     01  WORK-RECORD.
001310*        One row per ballot the board will pull -- sequence number is
001320*        this ballot's position in the board's own pull order, not the
001330*        draw number it came from; the rest is everything an auditor
001340*        needs to find the physical ballot and compare it to its CVR.
001350         05  WRK-AUDIT-SEQUENCE-NUMBER   PIC S9(9).
001360         05  WRK-SCANNER-ID              PIC S9(9).
001370         05  WRK-BATCH-ID                PIC X(20).
001380         05  WRK-BALLOT-POSITION         PIC S9(9).
001390         05  WRK-IMPRINTED-ID            PIC X(40).
001400         05  WRK-CVR-NUMBER              PIC S9(9).
001410         05  WRK-DB-ID                   PIC S9(9).
001420         05  WRK-BALLOT-TYPE             PIC X(20).
001430         05  WRK-STORAGE-LOCATION        PIC X(40).
001440         05  WRK-AUDIT-FLAG              PIC X(01).
001450*        Pads the record out to a round 170 bytes -- same padding habit
001460*        as the old vendor/batch work record this replaced.
001470         05  FILLER                      PIC X(09).
001480
001490*    SORT-RECORD is a field-for-field mirror of WORK-RECORD -- the SORT
001500*    statement below reads WORK-FILE through this layout and writes
001510*    BALLOT-AUDIT-OUT through FDAUDIT's, so all three had better agree
001520*    on byte widths.
001530     SD  SORT-FILE.
001540     01  SORT-RECORD.
001550         05  SRT-AUDIT-SEQUENCE-NUMBER   PIC S9(9).
001560         05  SRT-SCANNER-ID              PIC S9(9).
001570         05  SRT-BATCH-ID                PIC X(20).
001580         05  SRT-BALLOT-POSITION         PIC S9(9).
001590         05  SRT-IMPRINTED-ID            PIC X(40).
001600         05  SRT-CVR-NUMBER              PIC S9(9).
001610         05  SRT-DB-ID                   PIC S9(9).
001620         05  SRT-BALLOT-TYPE             PIC X(20).
001630         05  SRT-STORAGE-LOCATION        PIC X(40).
001640         05  SRT-AUDIT-FLAG              PIC X(01).
001650         05  FILLER                      PIC X(09).
001660
001670*    FDAUDIT is the shared pull-list record layout both resolvers
001680*    write through -- see the 09/28/18 unification noted in the
001690*    change log above.
001700     COPY "FDAUDIT.CBL".
001710
001720     WORKING-STORAGE SECTION.
001730
001740*    FILE STATUS fields for all six SELECTs -- declared for every file
001750*    this program opens even though only BALLOT-PARM-FILE's status is
001760*    ever tested below; the rest are here so a future abend-handling
001770*    change has somewhere to read from without adding new fields.
001780     01  FS-BALLOT-PARM-FILE             PIC XX.
001790     01  FS-RANDOM-DRAWS-FILE            PIC XX.
001800     01  FS-BALLOT-MANIFEST-IN           PIC XX.
001810     01  FS-CVR-IN                       PIC XX.
001820     01  FS-WORK-FILE                    PIC XX.
001830     01  FS-BALLOT-AUDIT-OUT             PIC XX.
001840
001850*    2000 slots -- the largest county's manifest has never run past
001860*    a few hundred batches, but the table is sized the way the old
001870*    vendor/batch table was, with headroom rather than an exact fit.
001880     01  WS-MANIFEST-TABLE.
001890*        One entry per manifest batch -- SEQ-START/SEQ-END is the
001900*        continuous draw-number range that batch covers, the range
001910*        LOOK-FOR-MANIFEST-RECORD tests WS-SEARCH-DRAW-NUMBER against.
001920         05  T-MANIFEST-ENTRY OCCURS 2000 TIMES.
001930             10  T-MANIFEST-COUNTY-ID       PIC S9(9).
001940             10  T-MANIFEST-SCANNER-ID      PIC S9(9).
001950             10  T-MANIFEST-BATCH-ID        PIC X(20).
001960             10  T-MANIFEST-SEQ-START       PIC S9(9).
001970             10  T-MANIFEST-SEQ-END         PIC S9(9).
001980             10  T-MANIFEST-STORAGE-LOC     PIC X(40).
001990*            Rounds the entry to 97 bytes -- table width is driven by
002000*            this FILLER, not by any downstream record it is copied to.
002010             10  FILLER                     PIC X(01).
002020     01  WS-MANIFEST-TABLE-RAW REDEFINES WS-MANIFEST-TABLE
002030                                         PIC X(194000).
002040
002050*    20000 cast-vote records is the whole county's CVR extract held
002060*    in memory at once -- LOOK-FOR-CVR-RECORD below scans this table
002070*    linearly, the same search idiom the manifest table uses.
002080     01  WS-CVR-TABLE.
002090*        One entry per cast-vote record -- RECORD-ID is the ballot
002100*        position within its scanner/batch, the same key RESOLVE-ONE-
002110*        DRAW builds from the manifest match and hands to LOOK-FOR-
002120*        CVR-RECORD.
002130         05  T-CVR-ENTRY OCCURS 20000 TIMES.
002140             10  T-CVR-COUNTY-ID            PIC S9(9).
002150             10  T-CVR-SCANNER-ID           PIC S9(9).
002160             10  T-CVR-BATCH-ID             PIC X(20).
002170             10  T-CVR-RECORD-ID            PIC S9(9).
002180             10  T-CVR-NUMBER               PIC S9(9).
002190             10  T-CVR-DB-ID                PIC S9(9).
002200             10  T-CVR-BALLOT-TYPE          PIC X(20).
002210             10  T-CVR-AUDIT-FLAG           PIC X(01).
002220*            Rounds the entry to 87 bytes, same habit as the manifest
002230*            table's own pad above.
002240             10  FILLER                     PIC X(01).
002250     01  WS-CVR-TABLE-RAW REDEFINES WS-CVR-TABLE
002260                                         PIC X(1740000).
002270
002280*    Every draw number the board's random seed produced, de-duped as
002290*    they are read -- LOOK-FOR-DUPLICATE-DRAW scans this table before
002300*    a draw is accepted into it.
002310*    Flat table of draw numbers, no group items -- just the raw draw
002320*    value LOOK-FOR-DUPLICATE-DRAW's linear scan compares against.
002330     01  WS-UNIQUE-RANDS-TABLE.
002340         05  T-UNIQUE-RAND OCCURS 5000 TIMES PIC S9(9).
002350     01  WS-UNIQUE-RANDS-TABLE-RAW REDEFINES WS-UNIQUE-RANDS-TABLE
002360                                         PIC X(45000).
002370
002380     01  WS-MANIFEST-COUNT                PIC S9(9) COMP.
002390     01  WS-CVR-COUNT                      PIC S9(9) COMP.
002400     01  WS-UNIQUE-COUNT                   PIC S9(9) COMP.
002410
002420*    WS-MI/WS-CI/WS-UI are the subscripts LOOK-FOR-MANIFEST-RECORD,
002430*    LOOK-FOR-CVR-RECORD and LOOK-FOR-DUPLICATE-DRAW leave pointed at
002440*    the matching table row -- RESOLVE-ONE-DRAW reads WS-MI and WS-CI
002450*    straight off after each search rather than re-searching.  WS-UI
002460*    is carried as a standalone 77-level, the shop's usual home for a
002470*    throwaway loop subscript with no group or REDEFINES of its own.
002480     01  WS-MI                             PIC S9(9) COMP.
002490     01  WS-CI                             PIC S9(9) COMP.
002500     77  WS-UI                             PIC S9(9) COMP.
002510
002520*    Search keys the PL-LOOK-FOR-... copybooks compare each table row
002530*    against -- loaded by RESOLVE-ONE-DRAW ahead of each PERFORM.
002540     01  WS-SEARCH-DRAW-NUMBER             PIC S9(9) COMP.
002550     01  WS-SEARCH-COUNTY-ID               PIC S9(9) COMP.
002560     01  WS-SEARCH-SCANNER-ID              PIC S9(9) COMP.
002570     01  WS-SEARCH-BATCH-ID                PIC X(20).
002580     01  WS-SEARCH-RECORD-ID               PIC S9(9) COMP.
002590
002600*    Four single-byte 88-level switches -- one set by each of the two
002610*    shared PL-LOOK-FOR-... search copybooks, one by LOOK-FOR-DUPLICATE-
002620*    DRAW above, and one reused across three separate sequential files
002630*    as noted at LOAD-MANIFEST-TABLE below.
002640     01  W-FOUND-MANIFEST-RECORD           PIC X.
002650         88  FOUND-MANIFEST-RECORD         VALUE "Y".
002660
002670     01  W-FOUND-CVR-RECORD                PIC X.
002680         88  FOUND-CVR-RECORD              VALUE "Y".
002690
002700     01  W-FOUND-DUPLICATE-DRAW            PIC X.
002710         88  FOUND-DUPLICATE-DRAW          VALUE "Y".
002720
002730     01  W-END-OF-DRAWS                    PIC X.
002740         88  END-OF-DRAWS                  VALUE "Y".
002750
002760*    WS-COUNTY-ID comes off the parameter record read once at start-up;
002770*    WS-DRAW-NUMBER and WS-BALLOT-POSITION are recomputed fresh for
002780*    every draw processed in RESOLVE-ONE-DRAW below.
002790     01  WS-COUNTY-ID                      PIC S9(9) COMP.
002800     01  WS-DRAW-NUMBER                    PIC S9(9) COMP.
002810     01  WS-BALLOT-POSITION                PIC S9(9) COMP.
002820
002830*    Stamped into WRK-BALLOT-TYPE when RESOLVE-ONE-DRAW finds no CVR
002840*    for a draw -- see the 07/02/19 change log entry, this is the
002850*    PHANTOM_RECORD path the board asked for rather than an abort.
002860     01  WS-PHANTOM-BALLOT-TYPE            PIC X(20)
002870              VALUE "NOT FOUND".
002880
002890*    Zoned-DISPLAY copies of two COMP table fields -- STRING needs a
002900*    DISPLAY sending item, see the IMPRINTED-ID note in RESOLVE-ONE-DRAW.
002910     01  WS-DISP-SCANNER-ID                PIC 9(9).
002920     01  WS-DISP-BALLOT-POSITION           PIC 9(9).
002930
002940*    Set only by READ-BALLOT-PARAMETER on a missing parameter record --
002950*    every other abort path in this program sets RETURN-CODE and stops
002960*    directly rather than routing through this switch.
002970     01  W-FATAL-ERROR                     PIC X.
002980         88  FATAL-ERROR                   VALUE "Y".
002990*  -------------------------------------------------------------------
003000
003010 PROCEDURE DIVISION.
003020
003030*    Switches and the running de-dup count start clean every run --
003040*    this program keeps no state between invocations.
003050     MOVE "N" TO W-END-OF-DRAWS.
003060     MOVE "N" TO W-FATAL-ERROR.
003070     MOVE ZERO TO WS-UNIQUE-COUNT.
003080
003090*    Five steps, strictly in order: which county (the parameter file),
003100*    two tables held entirely in memory for the rest of the run (the
003110*    manifest and the CVR extract), then the draws are read and
003120*    resolved against those tables one at a time, and finally the
003130*    resolved work file is sorted into physical retrieval order for
003140*    the board.  Nothing downstream of a step can run ahead of it --
003150*    READ-AND-RESOLVE-DRAWS needs both tables fully loaded before its
003160*    first table search.
003170     PERFORM READ-BALLOT-PARAMETER.
003180     PERFORM LOAD-MANIFEST-TABLE.
003190     PERFORM LOAD-CVR-TABLE.
003200     PERFORM READ-AND-RESOLVE-DRAWS.
003210     PERFORM SORT-AND-WRITE-AUDIT-OUTPUT.
003220
003230*    EXIT PROGRAM ahead of STOP RUN is belt-and-suspenders left over
003240*    from when this ran as a CALLed subprogram under the old vendor-
003250*    selection driver; batch-run standalone now, but harmless to keep.
003260     EXIT PROGRAM.
003270
003280     STOP RUN.
003290*  -------------------------------------------------------------------
003300
003310 READ-BALLOT-PARAMETER.
003320
003330*    Parameter file has exactly one record -- no loop needed, just
003340*    open, read once below, close.
003350     OPEN INPUT BALLOT-PARM-FILE.
003360*    A missing parameter record means no one told this run which
003370*    county to resolve -- there is no sensible default, so an empty
003380*    file is as fatal as a missing one.
003390     READ BALLOT-PARM-FILE
003400          AT END MOVE "Y" TO W-FATAL-ERROR.
003410     CLOSE BALLOT-PARM-FILE.
003420
003430*    RETURN-CODE 16 matches the shop's severe-abend convention used
003440*    throughout this program's other hard-stop paths below.
003450     IF FATAL-ERROR
003460        DISPLAY "FATAL - NO BALLOT SELECTION PARAMETER RECORD"
003470        MOVE 16 TO RETURN-CODE
003480        STOP RUN
003490     END-IF.
003500
003510*    The only field carried out of this paragraph -- every later
003520*    table search and the CVR search key both key off WS-COUNTY-ID.
003530     MOVE BPR-COUNTY-ID TO WS-COUNTY-ID.
003540*  -------------------------------------------------------------------
003550
003560 LOAD-MANIFEST-TABLE.
003570
003580*    LOW-VALUES rather than SPACES on the bulk clear -- a manifest
003590*    search that somehow ran off a short table should compare as
003600*    "less than anything", not match a spaces-filled row by accident.
003610     MOVE LOW-VALUES TO WS-MANIFEST-TABLE-RAW.
003620     MOVE ZERO TO WS-MANIFEST-COUNT.
003630
003640     OPEN INPUT BALLOT-MANIFEST-IN.
003650
003660*    W-END-OF-DRAWS is reused here as the end-of-file switch for the
003670*    manifest load, then reset to "N" below -- the same byte serves
003680*    as the switch for the CVR load next, and again for the real draw
003690*    file further down; one switch, three different files, never more
003700*    than one of them open at a time.
003710     PERFORM LOAD-ONE-MANIFEST-RECORD THRU LOAD-ONE-MANIFEST-RECORD-EXIT
003720                  UNTIL END-OF-DRAWS.
003730
003740     CLOSE BALLOT-MANIFEST-IN.
003750     MOVE "N" TO W-END-OF-DRAWS.
003760*  -------------------------------------------------------------------
003770
003780 LOAD-ONE-MANIFEST-RECORD.
003790
003800     READ BALLOT-MANIFEST-IN
003810          AT END MOVE "Y" TO W-END-OF-DRAWS.
003820
003830*    Nothing left to load into the table -- skip straight past the
003840*    table-build below.
003850     IF END-OF-DRAWS
003860        GO TO LOAD-ONE-MANIFEST-RECORD-EXIT
003870     END-IF.
003880
003890*    Overflow aborts rather than truncates -- a manifest this program
003900*    cannot hold whole is a sizing problem for the next change log
003910*    entry, not something to silently drop rows for.
003920     ADD 1 TO WS-MANIFEST-COUNT.
003930     IF WS-MANIFEST-COUNT GREATER 2000
003940        DISPLAY "FATAL - BALLOT MANIFEST TABLE OVERFLOW"
003950        MOVE 16 TO RETURN-CODE
003960        STOP RUN
003970     END-IF.
003980     MOVE BMR-COUNTY-ID  TO T-MANIFEST-COUNTY-ID  (WS-MANIFEST-COUNT).
003990     MOVE BMR-SCANNER-ID TO T-MANIFEST-SCANNER-ID (WS-MANIFEST-COUNT).
004000     MOVE BMR-BATCH-ID   TO T-MANIFEST-BATCH-ID   (WS-MANIFEST-COUNT).
004010     MOVE BMR-SEQUENCE-START
004020                         TO T-MANIFEST-SEQ-START  (WS-MANIFEST-COUNT).
004030     MOVE BMR-SEQUENCE-END
004040                         TO T-MANIFEST-SEQ-END    (WS-MANIFEST-COUNT).
004050     MOVE BMR-STORAGE-LOCATION
004060                         TO T-MANIFEST-STORAGE-LOC (WS-MANIFEST-COUNT).
004070
004080 LOAD-ONE-MANIFEST-RECORD-EXIT.
004090     EXIT.
004100*  -------------------------------------------------------------------
004110
004120 LOAD-CVR-TABLE.
004130
004140     MOVE LOW-VALUES TO WS-CVR-TABLE-RAW.
004150     MOVE ZERO TO WS-CVR-COUNT.
004160
004170     OPEN INPUT CVR-IN.
004180
004190     PERFORM LOAD-ONE-CVR-RECORD THRU LOAD-ONE-CVR-RECORD-EXIT
004200                  UNTIL END-OF-DRAWS.
004210
004220     CLOSE CVR-IN.
004230*    Reset here, not left "Y", because READ-AND-RESOLVE-DRAWS below
004240*    PERFORMs this same switch's paragraph range against an entirely
004250*    different file -- an un-reset switch would make the first draw
004260*    READ look like an immediate end of file.
004270     MOVE "N" TO W-END-OF-DRAWS.
004280*  -------------------------------------------------------------------
004290
004300 LOAD-ONE-CVR-RECORD.
004310
004320     READ CVR-IN
004330          AT END MOVE "Y" TO W-END-OF-DRAWS.
004340
004350*    Nothing left to load into the table -- skip straight past the
004360*    table-build below.
004370     IF END-OF-DRAWS
004380        GO TO LOAD-ONE-CVR-RECORD-EXIT
004390     END-IF.
004400
004410     ADD 1 TO WS-CVR-COUNT.
004420*    Same no-truncate rule as the manifest table above -- a county
004430*    with more CVRs than this table holds needs the table widened,
004440*    not a silent partial load.
004450     IF WS-CVR-COUNT GREATER 20000
004460        DISPLAY "FATAL - CVR TABLE OVERFLOW"
004470        MOVE 16 TO RETURN-CODE
004480        STOP RUN
004490     END-IF.
004500     MOVE CVR-COUNTY-ID  TO T-CVR-COUNTY-ID  (WS-CVR-COUNT).
004510     MOVE CVR-SCANNER-ID TO T-CVR-SCANNER-ID (WS-CVR-COUNT).
004520     MOVE CVR-BATCH-ID   TO T-CVR-BATCH-ID   (WS-CVR-COUNT).
004530     MOVE CVR-RECORD-ID  TO T-CVR-RECORD-ID  (WS-CVR-COUNT).
004540     MOVE CVR-NUMBER     TO T-CVR-NUMBER     (WS-CVR-COUNT).
004550     MOVE CVR-DB-ID      TO T-CVR-DB-ID      (WS-CVR-COUNT).
004560     MOVE CVR-BALLOT-TYPE TO T-CVR-BALLOT-TYPE (WS-CVR-COUNT).
004570     MOVE CVR-AUDIT-FLAG TO T-CVR-AUDIT-FLAG  (WS-CVR-COUNT).
004580
004590 LOAD-ONE-CVR-RECORD-EXIT.
004600     EXIT.
004610*  -------------------------------------------------------------------
004620
004630 READ-AND-RESOLVE-DRAWS.
004640
004650*    Output opened here rather than inside PROCESS-ONE-DRAW -- one
004660*    OPEN for the whole run, WRITE WORK-RECORD happens once per resolved
004670*    draw down in RESOLVE-ONE-DRAW.
004680     OPEN INPUT RANDOM-DRAWS-FILE.
004690     OPEN OUTPUT WORK-FILE.
004700
004710*    Both tables are loaded by this point -- every draw number read
004720*    from here on is resolved against them directly, with no further
004730*    file I/O against the manifest or CVR extract.
004740     PERFORM READ-DRAWS-NEXT-RECORD.
004750     PERFORM PROCESS-ONE-DRAW
004760                  UNTIL END-OF-DRAWS.
004770
004780     CLOSE RANDOM-DRAWS-FILE.
004790     CLOSE WORK-FILE.
004800*  -------------------------------------------------------------------
004810
004820 READ-DRAWS-NEXT-RECORD.
004830
004840     READ RANDOM-DRAWS-FILE
004850          AT END MOVE "Y" TO W-END-OF-DRAWS.
004860*  -------------------------------------------------------------------
004870
004880 PROCESS-ONE-DRAW.
004890
004900*    Pulled out to its own field before the duplicate check and the
004910*    resolve below both need to read it more than once.
004920     MOVE RDR-DRAW-NUMBER TO WS-DRAW-NUMBER.
004930
004940     PERFORM LOOK-FOR-DUPLICATE-DRAW.
004950
004960*    A repeat draw from the random number generator is expected and
004970*    silently skipped -- the board's seed can and does produce the
004980*    same draw twice across a large county, and a duplicate ballot
004990*    pull would be wasted audit effort, not an error.
005000     IF NOT FOUND-DUPLICATE-DRAW
005010        ADD 1 TO WS-UNIQUE-COUNT
005020        IF WS-UNIQUE-COUNT GREATER 5000
005030           DISPLAY "FATAL - UNIQUE DRAW TABLE OVERFLOW"
005040           MOVE 16 TO RETURN-CODE
005050           STOP RUN
005060        END-IF
005070        MOVE WS-DRAW-NUMBER TO T-UNIQUE-RAND (WS-UNIQUE-COUNT)
005080        PERFORM RESOLVE-ONE-DRAW
005090     END-IF.
005100
005110     PERFORM READ-DRAWS-NEXT-RECORD.
005120*  -------------------------------------------------------------------
005130
005140 LOOK-FOR-DUPLICATE-DRAW.
005150
005160*    Linear scan of the unique-draws table seen so far -- the table
005170*    only ever grows to the number of distinct draws in one county's
005180*    audit, which has never been large enough to need anything
005190*    smarter than this table-search idiom.
005200     MOVE "N" TO W-FOUND-DUPLICATE-DRAW.
005210     MOVE ZERO TO WS-UI.
005220
005230     PERFORM TEST-ONE-UNIQUE-ENTRY
005240                  VARYING WS-UI FROM 1 BY 1
005250                    UNTIL WS-UI GREATER WS-UNIQUE-COUNT
005260                       OR FOUND-DUPLICATE-DRAW.
005270*  -------------------------------------------------------------------
005280
005290 TEST-ONE-UNIQUE-ENTRY.
005300
005310     IF WS-DRAW-NUMBER EQUAL T-UNIQUE-RAND (WS-UI)
005320        MOVE "Y" TO W-FOUND-DUPLICATE-DRAW.
005330*  -------------------------------------------------------------------
005340
005350*    Turns one draw number into one pull-list row: find the manifest
005360*    batch the draw falls in, compute the ballot's position within
005370*    that batch, look up the matching CVR (if any), and write the
005380*    result to WORK-FILE.
005390 RESOLVE-ONE-DRAW.
005400
005410     MOVE WS-DRAW-NUMBER TO WS-SEARCH-DRAW-NUMBER.
005420     PERFORM LOOK-FOR-MANIFEST-RECORD.
005430
005440*    See the 03/05/18 change log entry -- a draw that falls outside
005450*    every manifest range used to be skipped silently; the board
005460*    asked for the hard abort below instead, since it means the
005470*    manifest itself has a gap.
005480     IF NOT FOUND-MANIFEST-RECORD
005490        DISPLAY "FATAL - NO MANIFEST RANGE HOLDS DRAW NUMBER "
005500                WS-DRAW-NUMBER
005510        MOVE 16 TO RETURN-CODE
005520        STOP RUN
005530     END-IF.
005540
005550*    Draw numbers run continuously across a batch's whole sequence
005560*    range -- subtracting the batch's start and adding 1 turns the
005570*    absolute draw number into a 1-based position inside that one
005580*    batch, the number an auditor actually counts ballots by.
005590     COMPUTE WS-BALLOT-POSITION =
005600             WS-SEARCH-DRAW-NUMBER - T-MANIFEST-SEQ-START (WS-MI) + 1.
005610
005620*    The CVR search key is built entirely from the manifest entry
005630*    just matched above, plus the ballot position just computed --
005640*    a CVR is identified by scanner/batch/position, not by its own
005650*    draw number.
005660     MOVE T-MANIFEST-COUNTY-ID  (WS-MI) TO WS-SEARCH-COUNTY-ID.
005670     MOVE T-MANIFEST-SCANNER-ID (WS-MI) TO WS-SEARCH-SCANNER-ID.
005680     MOVE T-MANIFEST-BATCH-ID   (WS-MI) TO WS-SEARCH-BATCH-ID.
005690     MOVE WS-BALLOT-POSITION            TO WS-SEARCH-RECORD-ID.
005700
005710     PERFORM LOOK-FOR-CVR-RECORD.
005720
005730*    WS-UNIQUE-COUNT was already advanced to this draw's own slot
005740*    before PERFORM RESOLVE-ONE-DRAW was called, so the sequence
005750*    number written to the pull list is one less -- the count of
005760*    ballots resolved before this one, i.e. this ballot's own
005770*    zero-based position in the board's pull order.
005780     COMPUTE WRK-AUDIT-SEQUENCE-NUMBER = WS-UNIQUE-COUNT - 1.
005790     MOVE T-MANIFEST-SCANNER-ID (WS-MI) TO WRK-SCANNER-ID.
005800     MOVE T-MANIFEST-BATCH-ID   (WS-MI) TO WRK-BATCH-ID.
005810     MOVE WS-BALLOT-POSITION            TO WRK-BALLOT-POSITION.
005820     MOVE T-MANIFEST-STORAGE-LOC (WS-MI) TO WRK-STORAGE-LOCATION.
005830
005840*    IMPRINTED-ID is built from DISPLAY copies of the scanner id and
005850*    ballot position -- STRING cannot take a COMP field as a sending
005860*    item, so the binary table entries are moved out to zoned work
005870*    fields first.
005880     MOVE T-MANIFEST-SCANNER-ID (WS-MI) TO WS-DISP-SCANNER-ID.
005890     MOVE WS-BALLOT-POSITION            TO WS-DISP-BALLOT-POSITION.
005900
005910     STRING WS-DISP-SCANNER-ID     DELIMITED BY SIZE
005920            "-"                   DELIMITED BY SIZE
005930            T-MANIFEST-BATCH-ID (WS-MI) DELIMITED BY SIZE
005940            "-"                   DELIMITED BY SIZE
005950            WS-DISP-BALLOT-POSITION DELIMITED BY SIZE
005960            INTO WRK-IMPRINTED-ID.
005970
005980*    The phantom path (ELSE branch) is what the 07/02/19 change log
005990*    entry added -- a ballot position with no CVR gets a zeroed CVR
006000*    number, NOT FOUND as its ballot type, and an audit flag of "N",
006010*    and still goes onto the pull list rather than aborting the run.
006020     IF FOUND-CVR-RECORD
006030        MOVE T-CVR-NUMBER     (WS-CI) TO WRK-CVR-NUMBER
006040        MOVE T-CVR-DB-ID      (WS-CI) TO WRK-DB-ID
006050        MOVE T-CVR-BALLOT-TYPE (WS-CI) TO WRK-BALLOT-TYPE
006060        MOVE T-CVR-AUDIT-FLAG (WS-CI) TO WRK-AUDIT-FLAG
006070     ELSE
006080        MOVE ZERO                  TO WRK-CVR-NUMBER
006090        MOVE ZERO                  TO WRK-DB-ID
006100        MOVE WS-PHANTOM-BALLOT-TYPE TO WRK-BALLOT-TYPE
006110        MOVE "N"                   TO WRK-AUDIT-FLAG
006120     END-IF.
006130
006140     WRITE WORK-RECORD.
006150*  -------------------------------------------------------------------
006160
006170 SORT-AND-WRITE-AUDIT-OUTPUT.
006180
006190*    Scanner/batch/position order is physical retrieval order -- the
006200*    sequence a county's ballot storage boxes are actually organized
006210*    in, so the audit board can pull ballots in one pass through
006220*    storage rather than hunting back and forth.
006230     SORT SORT-FILE
006240          ON ASCENDING KEY SRT-SCANNER-ID SRT-BATCH-ID
006250                           SRT-BALLOT-POSITION
006260          USING WORK-FILE
006270          GIVING BALLOT-AUDIT-OUT.
006280*  -------------------------------------------------------------------
006290
006300*    Shared linear-search paragraphs -- PL-LOOK-FOR-MANIFEST-RECORD
006310*    scans WS-MANIFEST-TABLE for the batch whose sequence range holds
006320*    WS-SEARCH-DRAW-NUMBER; PL-LOOK-FOR-CVR-RECORD scans WS-CVR-TABLE
006330*    for the scanner/batch/position key set above.  cvr-selection
006340*    COPYs the same two members.
006350     COPY "PL-LOOK-FOR-MANIFEST-RECORD.CBL".
006360     COPY "PL-LOOK-FOR-CVR-RECORD.CBL".
