000100*  -------------------------------------------------------------------
000110*     PLRAND.CBL
000120*     Random-draw generator for the county's ballot/CVR sampling run.
000130*     Folds the county's run SEED into a starting key and then steps
000140*     a Lehmer (Park-Miller) generator off that key.  The board's
000150*     sampling rule only asks that a run be reproducible -- seeded
000160*     the same way, run the same number of times, for the same
000170*     COUNT -- not that it match any particular prior generator bit
000180*     for bit.  Two runs of this program against the same SEED always
000190*     draw the same sequence; that is the only promise made (RLA-131
000200*     design review, JKM/RVS).
000210*  -------------------------------------------------------------------
000220*  2018-03-14 RVS  Original Lehmer generator, seed-fold off SEED (RLA-131)
000230*  2019-03-19 RVS  WS-RAND-STATE forced off zero on fold-through (a
000240*                  seed that folds to zero never advances) (RLA-131)
000250*  -------------------------------------------------------------------
000260 FOLD-SEED-INTO-KEY.
000270
000280     MOVE ZERO TO WS-SEED-KEY.
000290     MOVE ZERO TO WS-POSITION.
000300
000310     PERFORM FOLD-ONE-SEED-CHARACTER
000320                  VARYING WS-POSITION FROM 1 BY 1
000330                    UNTIL WS-POSITION GREATER WS-SEED-LENGTH.
000340
000350     IF WS-SEED-KEY EQUAL ZERO
000360        MOVE 1 TO WS-SEED-KEY.
000370*  -------------------------------------------------------------------
000380
000390 FOLD-ONE-SEED-CHARACTER.
000400
000410     MOVE SEED-CHAR (WS-POSITION) TO WS-SEED-CHAR.
000420     MOVE ZERO TO WS-ALPHA-INDEX.
000430
000440     PERFORM TEST-ONE-ALPHABET-CHARACTER
000450                  VARYING WS-AI FROM 1 BY 1
000460                    UNTIL WS-AI GREATER 36
000470                       OR WS-ALPHA-INDEX GREATER ZERO.
000480
000490     COMPUTE WS-SEED-KEY = WS-SEED-KEY +
000500             (WS-ALPHA-INDEX * WS-POSITION * 31).
000510*  -------------------------------------------------------------------
000520
000530 TEST-ONE-ALPHABET-CHARACTER.
000540
000550     IF WS-SEED-CHAR EQUAL WS-CODE-ALPHABET-CHAR (WS-AI)
000560        MOVE WS-AI TO WS-ALPHA-INDEX.
000570*  -------------------------------------------------------------------
000580
000590 SEED-RANDOM-GENERATOR.
000600
000610*    Bring the folded key into range before the first draw is asked
000620*    for.  A key larger than the modulus is reduced by REMAINDER; a
000630*    key that reduces to zero is bumped to 1 so the generator does
000640*    not stick on zero forever.
000650     DIVIDE WS-SEED-KEY BY WS-RAND-MODULUS
000660            GIVING WS-RAND-QUOTIENT
000670            REMAINDER WS-RAND-STATE.
000680
000690     IF WS-RAND-STATE EQUAL ZERO
000700        MOVE 1 TO WS-RAND-STATE.
000710*  -------------------------------------------------------------------
000720
000730 GET-NEXT-RANDOM-DRAW.
000740
000750*    One Park-Miller step:  STATE = (STATE * 16807) MOD 2147483647,
000760*    done in two pieces so the intermediate product never overflows
000770*    an 18-digit COMP (binary) work field.  DRAW-NUMBER is the state
000780*    folded down to the 1-COUNT range the caller asked for.
000790     COMPUTE WS-RAND-PRODUCT =
000800             WS-RAND-STATE * WS-RAND-MULTIPLIER.
000810
000820     DIVIDE WS-RAND-PRODUCT BY WS-RAND-MODULUS
000830            GIVING WS-RAND-QUOTIENT
000840            REMAINDER WS-RAND-STATE.
000850
000860     IF WS-RAND-STATE EQUAL ZERO
000870        MOVE 1 TO WS-RAND-STATE.
000880
000890     DIVIDE WS-RAND-STATE BY WS-DRAW-COUNT
000900            GIVING WS-RAND-QUOTIENT
000910            REMAINDER WS-DRAW-NUMBER.
000920
000930     ADD 1 TO WS-DRAW-NUMBER.
000940*  -------------------------------------------------------------------
