000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. cvr-selection.
000120 AUTHOR. J MARTINEZ.
000130 INSTALLATION. COUNTY ELECTIONS DIVISION - BATCH SYSTEMS.
000140 DATE-WRITTEN. 04/03/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - COUNTY PUBLIC RECORD.
000170*  -------------------------------------------------------------------
000180*     RLA AUDIT SYSTEM - CVR SELECTION (DEPRECATED FALLBACK RESOLVER)
000190*     ------------------------------------------------------------
000200*     The older of the two pull-list resolvers, kept running behind
000210*     ballot-selection as a fallback.  It does not draw or de-dup
000220*     random numbers itself -- it takes a list of CVRs already
000230*     chosen upstream (by round, or by a freshly computed ballot
000240*     order) and just needs to attach each one's manifest storage
000250*     location and put the list into physical retrieval order before
000260*     handing it to the audit board.  CVR-SELECTION-IN stands in for
000270*     that upstream list.
000280*  -------------------------------------------------------------------
000290*     CHANGE LOG
000300*  -------------------------------------------------------------------
000310*  04/03/87 WDH  0095  ORIGINAL PROGRAM.  The old print-vendor-by-
000320*                      number report -- read/lookup/print shape.
000330*  02/06/18 RVS  0118  CONVERTED for the RLA audit system -- manifest
000340*                      lookup in place of the vendor file, read/
000350*                      lookup/print shape otherwise unchanged.
000360*  02/09/18 RVS  0118  Added closing SORT/BALLOT-AUDIT-OUT so this
000370*                      resolver's pull list lands in the same
000380*                      physical order as ballot-selection's.
000390*  09/28/18 RVS  0150  BALLOT-AUDIT-OUT layout unified with ballot-
000400*                      selection's output (RLA-150).
000410*  09/30/99 JKM  0190  Y2K READINESS SWEEP -- no date fields read,
000420*                      stored or computed by this program; no changes
000430*                      required.  Logged per shop Y2K closeout policy.
000440*  11/04/21 RVS  0231  Board decided this resolver stays on as the
000450*                      fallback indefinitely rather than being retired
000460*                      outright -- ballot-selection's draw-based
000470*                      resolution and this record's already-resolved
000480*                      CVR data are kept deliberately independent so a
000490*                      bug in one path cannot silently propagate into
000500*                      the other's output.
000510*  -------------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530     CONFIGURATION SECTION.
000540*    Same carried-over UPSI-0 rerun switch as ballot-selection -- not
000550*    read by this program either, kept so operators' existing JCL PARM
000560*    cards do not need changing between the two resolvers.
000570     SPECIAL-NAMES.
000580         C01 IS TOP-OF-FORM
000590         CLASS CONTEST-ALPHA-CHARACTERS IS "A" THRU "Z"
000600         UPSI-0 IS WS-RERUN-SWITCH.
000610     INPUT-OUTPUT SECTION.
000620     FILE-CONTROL.
000630
000640*        CVR-SELECTION-IN is this resolver's one input that ballot-
000650*        selection does not have -- an already-chosen CVR list built
000660*        upstream, rather than raw random draws this program has to
000670*        resolve itself.
000680         SELECT CVR-SELECTION-IN
000690                ASSIGN TO "CVRSELIN"
000700                ORGANIZATION IS SEQUENTIAL
000710                FILE STATUS IS FS-CVR-SELECTION-IN.
000720
000730*        Same shared manifest SELECT ballot-selection COPYs -- this
000740*        resolver only needs the manifest, not the CVR extract, since
000750*        CVR-SELECTION-IN already carries each record's CVR data.
000760         COPY "SLMANF.CBL".
000770
000780         SELECT WORK-FILE
000790                ASSIGN TO "CSWORK"
000800                ORGANIZATION IS SEQUENTIAL
000810                FILE STATUS IS FS-WORK-FILE.
000820
000830         SELECT SORT-FILE
000840                ASSIGN TO "CSSORT".
000850
000860*        Same shared pull-list output SELECT as ballot-selection -- see
000870*        the 09/28/18 change log entry above.
000880         COPY "SLAUDIT.CBL".
000890
000900 DATA DIVISION.
000910     FILE SECTION.
000920
000930*    Already carries everything RESOLVE-ONE-SELECTION-RECORD needs
000940*    except the manifest storage location -- this program's one table
000950*    lookup per record fills in just that one field.
000960     FD  CVR-SELECTION-IN
000970         LABEL RECORDS ARE STANDARD.
000980     01  CVR-SELECTION-RECORD.
000990         05  CSR-COUNTY-ID               PIC S9(9).
001000         05  CSR-SCANNER-ID              PIC S9(9).
001010         05  CSR-BATCH-ID                PIC X(20).
001020         05  CSR-BALLOT-POSITION         PIC S9(9).
001030         05  CSR-IMPRINTED-ID            PIC X(40).
001040         05  CSR-CVR-NUMBER              PIC S9(9).
001050         05  CSR-DB-ID                   PIC S9(9).
001060         05  CSR-BALLOT-TYPE             PIC X(20).
001070         05  CSR-AUDIT-FLAG              PIC X(01).
001080         05  FILLER                      PIC X(09).
001090     01  CVR-SELECTION-RECORD-RAW REDEFINES CVR-SELECTION-RECORD
001100                                         PIC X(170).
001110
001120*    FDMANF is the same shared manifest FD layout ballot-selection
001130*    COPYs -- see that program's note on the three shared extracts.
001140     COPY "FDMANF.CBL".
001150
001160*    Same WORK-RECORD layout as ballot-selection, field for field --
001170*    required so the two resolvers' pull lists land in SORT the same
001180*    way and come out through FDAUDIT identically shaped.
001190     FD  WORK-FILE
001200         LABEL RECORDS ARE STANDARD.
001210     01  WORK-RECORD.
001220         05  WRK-AUDIT-SEQUENCE-NUMBER   PIC S9(9).
001230         05  WRK-SCANNER-ID              PIC S9(9).
001240         05  WRK-BATCH-ID                PIC X(20).
001250         05  WRK-BALLOT-POSITION         PIC S9(9).
001260         05  WRK-IMPRINTED-ID            PIC X(40).
001270         05  WRK-CVR-NUMBER              PIC S9(9).
001280         05  WRK-DB-ID                   PIC S9(9).
001290         05  WRK-BALLOT-TYPE             PIC X(20).
001300         05  WRK-STORAGE-LOCATION        PIC X(40).
001310         05  WRK-AUDIT-FLAG              PIC X(01).
001320         05  FILLER                      PIC X(09).
001330     01  WORK-RECORD-RAW REDEFINES WORK-RECORD
001340                                         PIC X(189).
001350
001360*    Mirrors WORK-RECORD, same as ballot-selection's SORT-RECORD --
001370*    SORT reads WORK-FILE through this layout below.
001380     SD  SORT-FILE.
001390     01  SORT-RECORD.
001400         05  SRT-AUDIT-SEQUENCE-NUMBER   PIC S9(9).
001410         05  SRT-SCANNER-ID              PIC S9(9).
001420         05  SRT-BATCH-ID                PIC X(20).
001430         05  SRT-BALLOT-POSITION         PIC S9(9).
001440         05  SRT-IMPRINTED-ID            PIC X(40).
001450         05  SRT-CVR-NUMBER              PIC S9(9).
001460         05  SRT-DB-ID                   PIC S9(9).
001470         05  SRT-BALLOT-TYPE             PIC X(20).
001480         05  SRT-STORAGE-LOCATION        PIC X(40).
001490         05  SRT-AUDIT-FLAG              PIC X(01).
001500         05  FILLER                      PIC X(09).
001510
001520*    Same shared output record layout both resolvers write through.
001530     COPY "FDAUDIT.CBL".
001540
001550     WORKING-STORAGE SECTION.
001560
001570*    FILE STATUS fields for all four SELECTs -- none are tested below;
001580*    carried for the same reason as ballot-selection's equivalent set.
001590     01  FS-CVR-SELECTION-IN              PIC XX.
001600     01  FS-BALLOT-MANIFEST-IN            PIC XX.
001610     01  FS-WORK-FILE                     PIC XX.
001620     01  FS-BALLOT-AUDIT-OUT              PIC XX.
001630
001640*    Same 2000-slot manifest table as ballot-selection, loaded the
001650*    same way at start-up -- this resolver's only in-memory table,
001660*    since CVR data arrives already resolved on CVR-SELECTION-IN.
001670     01  WS-MANIFEST-TABLE.
001680         05  T-MANIFEST-ENTRY OCCURS 2000 TIMES.
001690             10  T-MANIFEST-COUNTY-ID       PIC S9(9).
001700             10  T-MANIFEST-SCANNER-ID      PIC S9(9).
001710             10  T-MANIFEST-BATCH-ID        PIC X(20).
001720             10  T-MANIFEST-SEQ-START       PIC S9(9).
001730             10  T-MANIFEST-SEQ-END         PIC S9(9).
001740             10  T-MANIFEST-STORAGE-LOC     PIC X(40).
001750             10  FILLER                     PIC X(01).
001760     01  WS-MANIFEST-TABLE-RAW REDEFINES WS-MANIFEST-TABLE
001770                                         PIC X(194000).
001780
001790*    WS-MI is left pointed at the matching manifest row by PL-LOOK-
001800*    FOR-MANIFEST-BY-BATCH below -- read directly by RESOLVE-ONE-
001810*    SELECTION-RECORD, same idiom ballot-selection uses for its own
001820*    table searches.  Carried as a standalone 77-level, the shop's
001830*    usual home for a throwaway subscript with no group of its own.
001840     01  WS-MANIFEST-COUNT                PIC S9(9) COMP.
001850     77  WS-MI                            PIC S9(9) COMP.
001860
001870*    Search key is scanner/batch only -- unlike ballot-selection this
001880*    resolver never searches by draw number, since the CVR (and its
001890*    ballot position) already arrived resolved on the input record.
001900     01  WS-SEARCH-COUNTY-ID              PIC S9(9) COMP.
001910     01  WS-SEARCH-SCANNER-ID             PIC S9(9) COMP.
001920     01  WS-SEARCH-BATCH-ID               PIC X(20).
001930
001940*    Assigned to WRK-AUDIT-SEQUENCE-NUMBER before being bumped, so the
001950*    first record written gets sequence zero -- same zero-based pull
001960*    order ballot-selection produces, just counted up instead of down.
001970     01  WS-SEQUENCE-COUNTER              PIC S9(9) COMP.
001980
001990     01  W-FOUND-MANIFEST-RECORD          PIC X.
002000         88  FOUND-MANIFEST-RECORD        VALUE "Y".
002010
002020     01  W-END-OF-SELECTION               PIC X.
002030         88  END-OF-SELECTION             VALUE "Y".
002040*  -------------------------------------------------------------------
002050
002060 PROCEDURE DIVISION.
002070
002080*    Three steps: load the manifest table once, resolve every input
002090*    record against it, sort the result into physical retrieval order.
002100*    Simpler than ballot-selection's five steps -- no draws to read or
002110*    de-dup, no CVR extract to load, because both arrive pre-resolved
002120*    on CVR-SELECTION-IN.
002130     MOVE "N" TO W-END-OF-SELECTION.
002140     MOVE ZERO TO WS-SEQUENCE-COUNTER.
002150
002160     PERFORM LOAD-MANIFEST-TABLE THRU LOAD-MANIFEST-TABLE-EXIT.
002170     PERFORM READ-AND-RESOLVE-SELECTION.
002180     PERFORM SORT-AND-WRITE-AUDIT-OUTPUT.
002190
002200*    Same belt-and-suspenders EXIT PROGRAM ahead of STOP RUN as ballot-
002210*    selection, left over from the days both ran as CALLed subprograms.
002220     EXIT PROGRAM.
002230
002240     STOP RUN.
002250*  -------------------------------------------------------------------
002260
002270 LOAD-MANIFEST-TABLE.
002280
002290*    LOW-VALUES clear, same rationale as ballot-selection's manifest
002300*    load -- a search that ran off a short table should lose, not win,
002310*    against a zero-filled row.
002320     MOVE LOW-VALUES TO WS-MANIFEST-TABLE-RAW.
002330     MOVE ZERO TO WS-MANIFEST-COUNT.
002340
002350     OPEN INPUT BALLOT-MANIFEST-IN.
002360
002370*    W-END-OF-SELECTION is reused below as the real input file's
002380*    end-of-file switch too -- reset to "N" here so the table-load
002390*    AT END does not leak into READ-AND-RESOLVE-SELECTION's own read.
002400     PERFORM LOAD-ONE-MANIFEST-RECORD THRU LOAD-ONE-MANIFEST-RECORD-EXIT
002410                  UNTIL END-OF-SELECTION.
002420
002430     CLOSE BALLOT-MANIFEST-IN.
002440     MOVE "N" TO W-END-OF-SELECTION.
002450
002460 LOAD-MANIFEST-TABLE-EXIT.
002470     EXIT.
002480*  -------------------------------------------------------------------
002490
002500*    Identical table-build paragraph to ballot-selection's own
002510*    LOAD-ONE-MANIFEST-RECORD -- same manifest layout, same overflow
002520*    limit, same fields moved across.
002530 LOAD-ONE-MANIFEST-RECORD.
002540
002550     READ BALLOT-MANIFEST-IN
002560          AT END MOVE "Y" TO W-END-OF-SELECTION.
002570
002580*    Nothing left to load into the table -- skip straight past the
002590*    table-build below.
002600     IF END-OF-SELECTION
002610        GO TO LOAD-ONE-MANIFEST-RECORD-EXIT
002620     END-IF.
002630
002640     ADD 1 TO WS-MANIFEST-COUNT.
002650     IF WS-MANIFEST-COUNT GREATER 2000
002660        DISPLAY "FATAL - BALLOT MANIFEST TABLE OVERFLOW"
002670        MOVE 16 TO RETURN-CODE
002680        STOP RUN
002690     END-IF.
002700     MOVE BMR-COUNTY-ID  TO T-MANIFEST-COUNTY-ID  (WS-MANIFEST-COUNT).
002710     MOVE BMR-SCANNER-ID TO T-MANIFEST-SCANNER-ID (WS-MANIFEST-COUNT).
002720     MOVE BMR-BATCH-ID   TO T-MANIFEST-BATCH-ID   (WS-MANIFEST-COUNT).
002730     MOVE BMR-SEQUENCE-START
002740                         TO T-MANIFEST-SEQ-START  (WS-MANIFEST-COUNT).
002750     MOVE BMR-SEQUENCE-END
002760                         TO T-MANIFEST-SEQ-END    (WS-MANIFEST-COUNT).
002770     MOVE BMR-STORAGE-LOCATION
002780                         TO T-MANIFEST-STORAGE-LOC (WS-MANIFEST-COUNT).
002790
002800 LOAD-ONE-MANIFEST-RECORD-EXIT.
002810     EXIT.
002820*  -------------------------------------------------------------------
002830
002840*    Drives the whole resolve pass -- open both files, prime the read
002850*    with one record ahead of the PERFORM UNTIL as this shop's read-
002860*    ahead idiom requires, resolve every record, close both files.
002870 READ-AND-RESOLVE-SELECTION.
002880
002890*    Manifest table is already loaded by this point -- every input
002900*    record from here on is resolved against it with no further file
002910*    I/O against the manifest.
002920     OPEN INPUT CVR-SELECTION-IN.
002930     OPEN OUTPUT WORK-FILE.
002940
002950     PERFORM READ-SELECTION-NEXT-RECORD.
002960     PERFORM RESOLVE-ONE-SELECTION-RECORD
002970                  UNTIL END-OF-SELECTION.
002980
002990     CLOSE CVR-SELECTION-IN.
003000     CLOSE WORK-FILE.
003010*  -------------------------------------------------------------------
003020
003030*    Called once to prime the loop above and once more at the bottom
003040*    of RESOLVE-ONE-SELECTION-RECORD below for every record after.
003050 READ-SELECTION-NEXT-RECORD.
003060
003070     READ CVR-SELECTION-IN
003080          AT END MOVE "Y" TO W-END-OF-SELECTION.
003090*  -------------------------------------------------------------------
003100
003110 RESOLVE-ONE-SELECTION-RECORD.
003120
003130*    Search key is county/scanner/batch -- the manifest entry's own
003140*    sequence range is never consulted here, since this record already
003150*    carries its own ballot position and CVR data from upstream.
003160     MOVE CSR-COUNTY-ID  TO WS-SEARCH-COUNTY-ID.
003170     MOVE CSR-SCANNER-ID TO WS-SEARCH-SCANNER-ID.
003180     MOVE CSR-BATCH-ID   TO WS-SEARCH-BATCH-ID.
003190
003200     PERFORM LOOK-FOR-MANIFEST-BY-BATCH.
003210
003220*    WS-SEQUENCE-COUNTER is read before being bumped below, so the
003230*    first pull-list row gets sequence zero -- matches the zero-based
003240*    numbering ballot-selection's own pull lists use.
003250     MOVE WS-SEQUENCE-COUNTER TO WRK-AUDIT-SEQUENCE-NUMBER.
003260*    Everything else on the work record is a straight carry-forward
003270*    from the input -- no recomputation needed, unlike ballot-
003280*    selection where the ballot position itself has to be derived.
003290     MOVE CSR-SCANNER-ID      TO WRK-SCANNER-ID.
003300     MOVE CSR-BATCH-ID        TO WRK-BATCH-ID.
003310     MOVE CSR-BALLOT-POSITION TO WRK-BALLOT-POSITION.
003320     MOVE CSR-IMPRINTED-ID    TO WRK-IMPRINTED-ID.
003330     MOVE CSR-CVR-NUMBER      TO WRK-CVR-NUMBER.
003340     MOVE CSR-DB-ID           TO WRK-DB-ID.
003350     MOVE CSR-BALLOT-TYPE     TO WRK-BALLOT-TYPE.
003360     MOVE CSR-AUDIT-FLAG      TO WRK-AUDIT-FLAG.
003370
003380*    No hard abort on a missing manifest entry here, unlike ballot-
003390*    selection's RESOLVE-ONE-DRAW -- this is the deprecated fallback
003400*    resolver and a blank storage location is treated as tolerable
003410*    rather than a reason to stop the run.
003420     IF FOUND-MANIFEST-RECORD
003430        MOVE T-MANIFEST-STORAGE-LOC (WS-MI) TO WRK-STORAGE-LOCATION
003440     ELSE
003450        MOVE SPACES TO WRK-STORAGE-LOCATION
003460     END-IF.
003470
003480     WRITE WORK-RECORD.
003490
003500     ADD 1 TO WS-SEQUENCE-COUNTER.
003510     PERFORM READ-SELECTION-NEXT-RECORD.
003520*  -------------------------------------------------------------------
003530
003540 SORT-AND-WRITE-AUDIT-OUTPUT.
003550
003560*    Same physical-retrieval-order sort key as ballot-selection, so
003570*    the audit board sees one consistent ordering no matter which
003580*    resolver produced the pull list.
003590     SORT SORT-FILE
003600          ON ASCENDING KEY SRT-SCANNER-ID SRT-BATCH-ID
003610                           SRT-BALLOT-POSITION
003620          USING WORK-FILE
003630          GIVING BALLOT-AUDIT-OUT.
003640*  -------------------------------------------------------------------
003650
003660*    Shared linear-search paragraph -- scans WS-MANIFEST-TABLE for the
003670*    county/scanner/batch key set above in RESOLVE-ONE-SELECTION-
003680*    RECORD.  Not the same copybook ballot-selection uses: that one
003690*    searches by draw number inside a batch's sequence range, this one
003700*    searches by batch identity alone.
003710     COPY "PL-LOOK-FOR-MANIFEST-BY-BATCH.CBL".
