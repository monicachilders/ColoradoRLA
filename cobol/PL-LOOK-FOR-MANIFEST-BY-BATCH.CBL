000100*  -------------------------------------------------------------------
000110*     PL-LOOK-FOR-MANIFEST-BY-BATCH.CBL
000120*     Finds the ballot-manifest table entry for a given county,
000130*     scanner and batch -- used by cvr-selection, which already has
000140*     a CVR's batch identity from its upstream source and only needs
000150*     the storage location that goes with it (no sequence-range
000160*     search is involved, unlike ballot-selection's resolver).
000170*  -------------------------------------------------------------------
000180*  2018-09-28 RVS  Original table search, split out of LOOK-FOR-
000190*                  MANIFEST-RECORD once cvr-selection needed a batch
000200*                  lookup instead of a range lookup (RLA-150)
000210*  -------------------------------------------------------------------
000220 LOOK-FOR-MANIFEST-BY-BATCH.
000230
000240     MOVE "N" TO W-FOUND-MANIFEST-RECORD.
000250     MOVE ZERO TO WS-MI.
000260
000270     PERFORM TEST-ONE-MANIFEST-BATCH-ENTRY
000280                  VARYING WS-MI FROM 1 BY 1
000290                    UNTIL WS-MI GREATER WS-MANIFEST-COUNT
000300                       OR FOUND-MANIFEST-RECORD.
000310*  -------------------------------------------------------------------
000320
000330 TEST-ONE-MANIFEST-BATCH-ENTRY.
000340
000350     IF WS-SEARCH-COUNTY-ID  EQUAL T-MANIFEST-COUNTY-ID  (WS-MI)
000360        AND WS-SEARCH-SCANNER-ID EQUAL T-MANIFEST-SCANNER-ID (WS-MI)
000370        AND WS-SEARCH-BATCH-ID   EQUAL T-MANIFEST-BATCH-ID   (WS-MI)
000380        MOVE "Y" TO W-FOUND-MANIFEST-RECORD.
000390*  -------------------------------------------------------------------
